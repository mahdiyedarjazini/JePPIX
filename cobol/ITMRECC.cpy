000100***************************************************************00010000
000200*    COPY      ITMRECC                                         00020000
000300*    RECORD... ORDER ITEM - PRICED LINE ON A CUSTOMER ORDER    00030000
000400*                                                               00040000
000500*    10/03/19 JMP  ORIGINAL COPYBOOK FOR QTR STAT PROJECT       00050000
000600***************************************************************00060000
000700 01  ORDER-ITEM-REC.                                            00070000
000800     05  ITM-ORDER-ID            PIC X(12).                     00080000
000900     05  ITM-SERVICE-ID          PIC 9(05).                     00090000
001000     05  ITM-QUANTITY            PIC 9(04).                     00100000
001100     05  ITM-PRICE               PIC S9(08)V9(02).               00110000
001200     05  FILLER                  PIC X(12).                     00120000
