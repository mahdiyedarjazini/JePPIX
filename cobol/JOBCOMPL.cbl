000100***************************************************************00010000
000200*                                                               00020000
000300* JOBCOMPL -  JOB COMPLETION-TIME DERIVATION SUBROUTINE         00030000
000400*                                                               00040000
000500***************************************************************00050000
000600 IDENTIFICATION DIVISION.                                       00060000
000700 PROGRAM-ID.      JOBCOMPL.                                     00070000
000800 AUTHOR.          J M PELLETIER.                                00080000
000900 INSTALLATION.    SYSTEMS GROUP - MARKETPLACE REPORTING.        00090000
001000 DATE-WRITTEN.    10/09/19.                                     00100000
001100 DATE-COMPILED.                                                 00110000
001200 SECURITY.        NON-CONFIDENTIAL.                             00120000
001300*                                                               00130000
001400***************************************************************00140000
001500*  CHANGE LOG                                                  00150000
001600*                                                               00160000
001700*  DATE     WHO  REQ/TKT  DESCRIPTION                           00170000
001800*  -------- ---- -------- -----------------------------------  00180000
001900*  10/09/19 JMP  QS-0002  ORIGINAL - DAYS-BETWEEN-DATES VIA A   00190000
002000*                         JULIAN DAY NUMBER CONVERSION SO WE    00200000
002100*                         DO NOT HAVE TO CARRY A CALENDAR/LEAP- 00210000
002200*                         YEAR TABLE AROUND FOR THIS.            00220000
002300*  02/14/21 JMP  QS-0050  ONLY CALLED WHEN THE STORED COMPL     00230000
002400*                         TIME IS ZERO - CALLER CHECKS THE      00240000
002500*                         JOB STATE, WE JUST DO THE MATH.        00250000
002600*  09/30/98 JMP  Y2K-013  CONVERTED FROM A 2-DIGIT YY/MM/DD     00260000
002700*                         PACKED DATE TO FULL 8-DIGIT YYYYMMDD -00270000
002800*                         JULIAN FORMULA BELOW NEEDS THE FULL    00280000
002900*                         CENTURY TO GET THE LEAP-YEAR RULE      00290000
003000*                         RIGHT ACROSS A CENTURY BOUNDARY.       00300000
003100*  04/11/22 RDK  QS-0104  ROUND RESULT HALF-UP TO 2 DECIMALS    00310000
003200*                         PER THE REVISED REPORTING STANDARD.    00320000
003300***************************************************************00330000
003400                                                                00340000
003500 ENVIRONMENT DIVISION.                                          00350000
003600 CONFIGURATION SECTION.                                         00360000
003700 SOURCE-COMPUTER. IBM-370.                                      00370000
003800 OBJECT-COMPUTER. IBM-370.                                      00380000
003900 SPECIAL-NAMES.                                                 00390000
004000     C01 IS TOP-OF-FORM.                                        00400000
004100                                                                00410000
004200 DATA DIVISION.                                                 00420000
004300 WORKING-STORAGE SECTION.                                       00430000
004400***************************************************************00440000
004500*    JULIAN DAY NUMBER WORK AREA - STANDARD PROLEPTIC           00450000
004600*    GREGORIAN CONVERSION, INTEGER ARITHMETIC THROUGHOUT.        00460000
004700***************************************************************00470000
004800 01  WS-JDN-WORK.                                                00480000
004900     05  WS-JDN-A                PIC S9(09) COMP   VALUE 0.      00490000
005000     05  WS-JDN-Y2                PIC S9(09) COMP   VALUE 0.     00500000
005100     05  WS-JDN-M2                PIC S9(09) COMP   VALUE 0.     00510000
005200     05  WS-JDN-TERM1             PIC S9(09) COMP   VALUE 0.     00520000
005300     05  WS-JDN-TERM2             PIC S9(09) COMP   VALUE 0.     00530000
005400     05  WS-JDN-TERM3             PIC S9(09) COMP   VALUE 0.     00540000
005500     05  WS-JDN-TERM4             PIC S9(09) COMP   VALUE 0.     00550000
005600     05  FILLER                   PIC X(02).                    00560000
005700*                                                               00570000
005800 01  WS-JDN-PAIR.                                                00580000
005900     05  WS-JDN-START             PIC S9(09) COMP   VALUE 0.     00590000
006000     05  WS-JDN-END               PIC S9(09) COMP   VALUE 0.     00600000
006100 01  WS-JDN-PAIR-R REDEFINES WS-JDN-PAIR.                        00610000
006200     05  WS-JDN-TBL  PIC S9(09) COMP  OCCURS 2 INDEXED BY JX.     00620000
006300*                                                               00630000
006400 01  WS-CALC-FIELDS.                                             00640000
006500     05  WS-WHOLE-DAYS            PIC S9(07)     COMP-3 VALUE 0.00650000
006600     05  WS-SECS-DIFF             PIC S9(05)     COMP-3 VALUE 0.00660000
006700     05  WS-SECS-FRACTION         PIC S9(05)V9(04) COMP-3 VALUE 0.00670000
006800     05  FILLER                   PIC X(03).                    00680000
006900*                                                               00690000
007000 LINKAGE SECTION.                                                00700000
007100 01  LK-START-DATE               PIC 9(08).                     00710000
007200 01  LK-START-DATE-X REDEFINES LK-START-DATE.                    00720000
007300     05  LK-SD-YYYY               PIC 9(04).                    00730000
007400     05  LK-SD-MM                 PIC 9(02).                    00740000
007500     05  LK-SD-DD                 PIC 9(02).                    00750000
007600 01  LK-START-SECS               PIC 9(05).                     00760000
007700 01  LK-END-DATE                 PIC 9(08).                     00770000
007800 01  LK-END-DATE-X REDEFINES LK-END-DATE.                        00780000
007900     05  LK-ED-YYYY               PIC 9(04).                    00790000
008000     05  LK-ED-MM                 PIC 9(02).                    00800000
008100     05  LK-ED-DD                 PIC 9(02).                    00810000
008200 01  LK-END-SECS                 PIC 9(05).                     00820000
008300 01  LK-COMPL-TIME                PIC S9(05)V9(02).              00830000
008400*                                                               00840000
008500***************************************************************00850000
008600 PROCEDURE DIVISION USING LK-START-DATE LK-START-SECS            00860000
008700                          LK-END-DATE   LK-END-SECS              00870000
008800                          LK-COMPL-TIME.                         00880000
008900***************************************************************00890000
009000                                                                00900000
009100 000-MAIN.                                                      00910000
009200     SET JX TO 1.                                               00915000
009300     PERFORM 100-CALC-JDN THRU 100-EXIT 2 TIMES.                00920000
009400     MOVE WS-JDN-TBL(2) TO WS-JDN-END.                          00940000
009500     MOVE WS-JDN-TBL(1) TO WS-JDN-START.                        00950000
009600     COMPUTE WS-WHOLE-DAYS = WS-JDN-END - WS-JDN-START.          00960000
009700                                                                00970000
009800     COMPUTE WS-SECS-DIFF = LK-END-SECS - LK-START-SECS.         00980000
009900     COMPUTE WS-SECS-FRACTION ROUNDED =                          00990000
010000             WS-SECS-DIFF / 86400.                               01000000
010100                                                                01010000
010200     COMPUTE LK-COMPL-TIME ROUNDED =                             01020000
010300             WS-WHOLE-DAYS + WS-SECS-FRACTION.                   01030000
010400                                                                01040000
010500     GOBACK.                                                    01050000
010600                                                                01060000
010700 100-CALC-JDN.                                                  01070000
010800*    LOADS WS-JDN-TBL(1) WITH THE START DATE'S JULIAN DAY       01080000
010900*    NUMBER AND WS-JDN-TBL(2) WITH THE END DATE'S - JX IS SET   01090000
011000*    TO 1 BEFORE THE FIRST OF THE TWO CALLS BELOW AND BUMPED AT 01100000
011100*    THE BOTTOM, SO THE START DATE RUNS FIRST, THEN THE END.    01110000
011200     IF JX = 1                                                  01160000
011700         COMPUTE WS-JDN-A = (14 - LK-SD-MM) / 12                01170000
011800         COMPUTE WS-JDN-Y2 = LK-SD-YYYY + 4800 - WS-JDN-A        01180000
011900         COMPUTE WS-JDN-M2 = LK-SD-MM + (12 * WS-JDN-A) - 3      01190000
012000         COMPUTE WS-JDN-TERM1 = ((153 * WS-JDN-M2) + 2) / 5      01200000
012100         COMPUTE WS-JDN-TERM2 = WS-JDN-Y2 / 4                    01210000
012200         COMPUTE WS-JDN-TERM3 = WS-JDN-Y2 / 100                  01220000
012300         COMPUTE WS-JDN-TERM4 = WS-JDN-Y2 / 400                  01230000
012400         COMPUTE WS-JDN-TBL(1) = LK-SD-DD + WS-JDN-TERM1         01240000
012500                 + (365 * WS-JDN-Y2) + WS-JDN-TERM2              01250000
012600                 - WS-JDN-TERM3 + WS-JDN-TERM4 - 32045           01260000
012700     ELSE                                                       01270000
012800         COMPUTE WS-JDN-A = (14 - LK-ED-MM) / 12                01280000
012900         COMPUTE WS-JDN-Y2 = LK-ED-YYYY + 4800 - WS-JDN-A        01290000
013000         COMPUTE WS-JDN-M2 = LK-ED-MM + (12 * WS-JDN-A) - 3      01300000
013100         COMPUTE WS-JDN-TERM1 = ((153 * WS-JDN-M2) + 2) / 5      01310000
013200         COMPUTE WS-JDN-TERM2 = WS-JDN-Y2 / 4                    01320000
013300         COMPUTE WS-JDN-TERM3 = WS-JDN-Y2 / 100                  01330000
013400         COMPUTE WS-JDN-TERM4 = WS-JDN-Y2 / 400                  01340000
013500         COMPUTE WS-JDN-TBL(2) = LK-ED-DD + WS-JDN-TERM1         01350000
013600                 + (365 * WS-JDN-Y2) + WS-JDN-TERM2              01360000
013700                 - WS-JDN-TERM3 + WS-JDN-TERM4 - 32045           01370000
013800     END-IF.                                                    01380000
013900                                                                01390000
014000     SET JX UP BY 1.                                            01400000
014100 100-EXIT.                                                      01410000
014200     EXIT.                                                      01420000
