000100***************************************************************00010000
000200*    COPY      JOBRECC                                         00020000
000300*    RECORD... JOB MASTER - EXECUTION OF A SERVICE ORDER LINE  00030000
000400*                                                               00040000
000500*    10/03/19 JMP  ORIGINAL COPYBOOK FOR QTR STAT PROJECT       00050000
000600*    02/14/21 JMP  ADDED JOB-TYPE FOR WAFER-RUN SPLIT REPORTING 00060000
000700*    04/11/22 RDK  ADDED JOB-COMPL-TIME STORED DERIVED VALUE    00070000
000800***************************************************************00080000
000900 01  JOB-MASTER-REC.                                            00090000
001000     05  JOB-ID                  PIC X(10).                     00100000
001100     05  JOB-NAME                PIC X(30).                     00110000
001200     05  JOB-PROVIDER-ID         PIC 9(05).                     00120000
001300     05  JOB-STATE               PIC X(10).                     00130000
001400         88  JOB-STATE-CREATED   VALUE 'CREATED   '.             00140000
001500         88  JOB-STATE-ACTIVE    VALUE 'ACTIVE    '.             00150000
001600         88  JOB-STATE-COMPLETED VALUE 'COMPLETED '.             00160000
001700         88  JOB-STATE-FAILED    VALUE 'FAILED    '.             00170000
001800         88  JOB-STATE-DELAYED   VALUE 'DELAYED   '.             00180000
001900     05  JOB-TYPE                PIC X(10).                     00190000
002000         88  JOB-TYPE-REGULAR    VALUE 'REGULAR   '.             00200000
002100         88  JOB-TYPE-WAFER-RUN  VALUE 'WAFER-RUN '.             00210000
002200     05  JOB-START-DATE          PIC 9(08).                     00220000
002300     05  JOB-START-SECS          PIC 9(05).                     00230000
002400     05  JOB-END-DATE            PIC 9(08).                     00240000
002500     05  JOB-END-SECS            PIC 9(05).                     00250000
002600     05  JOB-COMPL-TIME          PIC S9(05)V9(02).               00260000
002700     05  FILLER                  PIC X(04).                     00270000
