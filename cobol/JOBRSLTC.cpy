000100***************************************************************00010000
000200*    COPY      JOBRSLTC                                        00020000
000300*    RECORD... JOB ANALYSIS RESULT - ONE PER JOB/COMBINED RQST 00030000
000400*                                                               00040000
000500*    10/03/19 JMP  ORIGINAL COPYBOOK FOR QTR STAT PROJECT       00050000
000600***************************************************************00060000
000700 01  JOB-RESULT-REC.                                            00070000
000800     05  JR-REPORT-ID            PIC 9(05).                     00080000
000900     05  JR-TOTAL-JOBS           PIC 9(07).                     00090000
001000     05  JR-AVG-COMPL-REGULAR    PIC S9(05)V9(02).               00100000
001100     05  JR-AVG-COMPL-WAFER      PIC S9(05)V9(02).               00110000
001200     05  JR-JOBS-CREATED         PIC 9(07).                     00120000
001300     05  JR-JOBS-ACTIVE          PIC 9(07).                     00130000
001400     05  JR-JOBS-COMPLETED       PIC 9(07).                     00140000
001500     05  JR-JOBS-FAILED          PIC 9(07).                     00150000
001600     05  JR-JOBS-DELAYED         PIC 9(07).                     00160000
001700     05  FILLER                  PIC X(04).                     00170000
