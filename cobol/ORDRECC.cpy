000100***************************************************************00010000
000200*    COPY      ORDRECC                                         00020000
000300*    RECORD... ORDER MASTER - CUSTOMER ORDER HEADER            00030000
000400*                                                               00040000
000500*    TAGGED COPYBOOK - CALLER SUPPLIES THE PREFIX VIA           00050000
000600*    COPY ORDRECC REPLACING ==:TAG:== BY ==xxx==.  USED         00060000
000700*    ONCE PLAIN (BY ==ORD==) FOR THE MASTER READ BUFFER AND     00070000
000800*    AGAIN (BY ==ORD-OUT==) FOR A REWRITE BUFFER WHEN A         00080000
000900*    PROGRAM HAS BOTH AN INPUT AND AN OUTPUT COPY OF THE        00090000
001000*    SAME LAYOUT OPEN AT ONCE (SEE ORDRPRC).                    00100000
001100*                                                               00110000
001200*    10/03/19 JMP  ORIGINAL COPYBOOK FOR QTR STAT PROJECT       00120000
001300*    04/11/22 RDK  RETAGGED FOR REUSE IN ORDRPRC REWRITE PASS   00130000
001400***************************************************************00140000
001500 01  :TAG:-MASTER-REC.                                          00150000
001600     05  :TAG:-ID                PIC X(12).                     00160000
001700     05  :TAG:-CUSTOMER-ID       PIC 9(05).                     00170000
001800     05  :TAG:-MANAGER-ID        PIC 9(05).                     00180000
001900     05  :TAG:-STATUS            PIC X(12).                     00190000
002000         88  :TAG:-STATUS-DRAFT       VALUE 'DRAFT       '.      00200000
002100         88  :TAG:-STATUS-SUBMITTED   VALUE 'SUBMITTED   '.      00210000
002200         88  :TAG:-STATUS-INPROGRESS  VALUE 'IN-PROGRESS '.      00220000
002300         88  :TAG:-STATUS-COMPLETED   VALUE 'COMPLETED   '.      00230000
002400         88  :TAG:-STATUS-CANCELLED   VALUE 'CANCELLED   '.      00240000
002500     05  :TAG:-CREATED-DATE      PIC 9(08).                     00250000
002600     05  :TAG:-CREATED-SECS      PIC 9(05).                     00260000
002700     05  :TAG:-COMPLETED-DATE    PIC 9(08).                     00270000
002800     05  :TAG:-COMPLETED-SECS    PIC 9(05).                     00280000
002900     05  :TAG:-TOTAL-PRICE       PIC S9(08)V9(02).               00290000
003000     05  FILLER                  PIC X(10).                     00300000
