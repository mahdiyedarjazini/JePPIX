000100***************************************************************00010000
000200*                                                               00020000
000300* ORDRPRC  -  ORDER TOTAL-PRICE RECOMPUTE BATCH                 00030000
000400*             REBUILDS ORD-TOTAL-PRICE FROM THE ORDER-ITEM      00040000
000500*             EXTRACT SO THE ORDERS MASTER NEVER DRIFTS FROM    00050000
000600*             THE LINE-ITEM DETAIL IT WAS BUILT FROM.           00060000
000700*                                                               00070000
000800***************************************************************00080000
000900 IDENTIFICATION DIVISION.                                       00090000
001000 PROGRAM-ID.      ORDRPRC.                                      00100000
001100 AUTHOR.          J M PELLETIER.                                00110000
001200 INSTALLATION.    SYSTEMS GROUP - MARKETPLACE REPORTING.        00120000
001300 DATE-WRITTEN.    10/17/19.                                     00130000
001400 DATE-COMPILED.                                                 00140000
001500 SECURITY.        NON-CONFIDENTIAL.                             00150000
001600*                                                               00160000
001700***************************************************************00170000
001800*  CHANGE LOG                                                  00180000
001900*                                                               00190000
002000*  DATE     WHO  REQ/TKT  DESCRIPTION                           00200000
002100*  -------- ---- -------- -----------------------------------  00210000
002200*  10/17/19 JMP  QS-0004  ORIGINAL - ITEMS DRIVE, ORDERS MASTER 00220000
002300*                         IS POSITIONED AND REWRITTEN THE SAME  00230000
002400*                         WAY SAM3ABND POSITIONS CUSTOMER-FILE  00240000
002500*                         AGAINST THE TRANSACTION FILE.          00250000
002600*  01/18/20 JMP  QS-0031  SERVICE CATALOGUE NOW PRELOADED INTO  00260000
002700*                         SVC-TABLE AT OPEN - WE WERE REREADING 00270000
002800*                         THE CATALOGUE PER ITEM BEFORE AND IT   00280000
002900*                         WAS THE SLOWEST PART OF THE STEP.      00290000
003000*  11/09/20 RDK  QS-0079  ORDERS WITH NO ITEMS ON THE EXTRACT   00300000
003100*                         NOW PASS THROUGH UNCHANGED INSTEAD OF 00310000
003200*                         BEING DROPPED FROM CUSTOUT.            00320000
003300*  04/11/22 RDK  QS-0106  GROUP ITEM COUNT ADDED FOR THE TRACE  00330000
003400*                         DISPLAY - QA WANTED A QUICK COUNT     00340000
003500*                         ALONGSIDE THE RECOMPUTED TOTAL.        00350000
003510*  02/14/23 RDK  QS-0119  EXTENDED THE TRACE BELOW TO BREAK OUT 00351000
003520*                         THE RECOMPUTED TOTAL'S DOLLARS/CENTS  00352000
003530*                         AND THE RAW ITEM COUNT - QA COULD NOT 00353000
003540*                         TELL FROM THE OLD ONE-FIELD TRACE     00354000
003550*                         WHETHER A ROUNDING OR A MISCOUNT WAS  00355000
003560*                         BEHIND A MISMATCH.                    00356000
003600***************************************************************00360000
003700                                                                00370000
003800 ENVIRONMENT DIVISION.                                          00380000
003900 CONFIGURATION SECTION.                                         00390000
004000 SOURCE-COMPUTER. IBM-370.                                      00400000
004100 OBJECT-COMPUTER. IBM-370.                                      00410000
004200 SPECIAL-NAMES.                                                 00420000
004300     C01 IS TOP-OF-FORM.                                        00430000
004400                                                                00440000
004500 INPUT-OUTPUT SECTION.                                          00450000
004600 FILE-CONTROL.                                                  00460000
004700                                                                00470000
004800     SELECT ITEMS-FILE       ASSIGN TO ITEMS                    00480000
004900            ORGANIZATION IS LINE SEQUENTIAL                     00490000
005000            FILE STATUS  IS WS-ITEMS-STATUS.                    00500000
005100                                                                00510000
005200     SELECT SERVICES-FILE    ASSIGN TO SERVICES                 00520000
005300            ORGANIZATION IS LINE SEQUENTIAL                     00530000
005400            FILE STATUS  IS WS-SERVICES-STATUS.                 00540000
005500                                                                00550000
005600     SELECT ORDERS-FILE      ASSIGN TO ORDERS                   00560000
005700            ORGANIZATION IS LINE SEQUENTIAL                     00570000
005800            FILE STATUS  IS WS-ORDERS-STATUS.                   00580000
005900                                                                00590000
006000     SELECT ORDERS-OUT-FILE  ASSIGN TO ORDERSOUT                00600000
006100            ORGANIZATION IS LINE SEQUENTIAL                     00610000
006200            FILE STATUS  IS WS-ORDOUT-STATUS.                   00620000
006300                                                                00630000
006400***************************************************************00640000
006500 DATA DIVISION.                                                 00650000
006600 FILE SECTION.                                                  00660000
006700                                                                00670000
006800 FD  ITEMS-FILE                                                 00680000
006900     RECORDING MODE IS F                                        00690000
007000     DATA RECORD IS ORDER-ITEM-REC.                             00700000
007100 COPY ITMRECC.                                                  00710000
007200                                                                00720000
007300 FD  SERVICES-FILE                                              00730000
007400     RECORDING MODE IS F                                        00740000
007500     DATA RECORD IS SERVICE-MASTER-REC.                         00750000
007600 COPY SVCRECC.                                                  00760000
007700                                                                00770000
007800 FD  ORDERS-FILE                                                00780000
007900     RECORDING MODE IS F                                        00790000
008000     DATA RECORD IS ORD-MASTER-REC.                             00800000
008100 COPY ORDRECC REPLACING ==:TAG:== BY ==ORD==.                   00810000
008200                                                                00820000
008300 FD  ORDERS-OUT-FILE                                            00830000
008400     RECORDING MODE IS F                                        00840000
008500     DATA RECORD IS ORD-OUT-MASTER-REC.                         00850000
008600 COPY ORDRECC REPLACING ==:TAG:== BY ==ORD-OUT==.               00860000
008700                                                                00870000
008800***************************************************************00880000
008900 WORKING-STORAGE SECTION.                                       00890000
009000***************************************************************00900000
009100                                                                00910000
009200 01  WS-FILE-STATUSES.                                          00920000
009300     05  WS-ITEMS-STATUS         PIC X(02) VALUE SPACES.        00930000
009400     05  WS-SERVICES-STATUS      PIC X(02) VALUE SPACES.        00940000
009500     05  WS-ORDERS-STATUS        PIC X(02) VALUE SPACES.        00950000
009600     05  WS-ORDOUT-STATUS        PIC X(02) VALUE SPACES.        00960000
009650     05  FILLER                  PIC X(02).                     00965000
009700*                                                               00970000
009800 01  WS-SWITCHES.                                                00980000
009900     05  WS-ITEMS-EOF            PIC X(01) VALUE 'N'.           00990000
010000         88  ITEMS-FILE-EOF      VALUE 'Y'.                     01000000
010100     05  WS-ORDERS-EOF           PIC X(01) VALUE 'N'.           01010000
010200         88  ORDERS-FILE-EOF     VALUE 'Y'.                     01020000
010250     05  FILLER                  PIC X(02).                     01025000
010300*                                                               01030000
010400***************************************************************01040000
010500*    CONTROL-BREAK AND LINE-TOTAL WORK AREA                     01050000
010600***************************************************************01060000
010700 01  WS-GROUP-WORK.                                              01070000
010800     05  WS-CURRENT-ORDER-ID     PIC X(12) VALUE SPACES.        01080000
010900     05  WS-GROUP-TOTAL          PIC S9(10)V9(02) VALUE 0.       01090000
011000     05  WS-ITEMS-IN-GROUP       PIC S9(05) COMP-3 VALUE 0.      01100000
011100     05  FILLER                  PIC X(02).                     01110000
011200*                                                               01120000
011300 01  WS-GROUP-TOTAL-X REDEFINES WS-GROUP-TOTAL.                  01130000
011400     05  WS-GT-DOLLARS           PIC S9(10).                    01140000
011500     05  WS-GT-CENTS             PIC 9(02).                     01150000
011600*                                                               01160000
011700 01  WS-ITEMS-IN-GROUP-X REDEFINES WS-ITEMS-IN-GROUP PIC X(03).  01170000
011800*                                                               01180000
011900 01  WS-LINE-TOTAL-WORK          PIC S9(10)V9(02) VALUE 0.       01190000
012000 01  WS-LINE-TOTAL-WORK-X REDEFINES WS-LINE-TOTAL-WORK.          01200000
012100     05  WS-LTW-DOLLARS          PIC S9(10).                    01210000
012200     05  WS-LTW-CENTS            PIC 9(02).                     01220000
012300*                                                               01230000
012400 01  WS-SVC-LOOKUP-PRICE         PIC S9(08)V9(02) VALUE 0.       01240000
012500*                                                               01250000
012600***************************************************************01260000
012700*    RUN TOTALS                                                 01270000
012800***************************************************************01280000
012900 01  WS-RUN-TOTALS.                                              01290000
013000     05  WS-ORDERS-REPRICED      PIC S9(07) COMP-3 VALUE 0.      01300000
013100     05  WS-ORDERS-UNCHANGED     PIC S9(07) COMP-3 VALUE 0.      01310000
013200     05  WS-ITEMS-READ           PIC S9(07) COMP-3 VALUE 0.      01320000
013250     05  FILLER                  PIC X(02).                     01325000
013300*                                                               01330000
013400 01  WS-TRACE-LINE.                                              01340000
013500     05  FILLER                  PIC X(14) VALUE                01350000
013600             'ORDRPRC ORDER '.                                  01360000
013700     05  WS-TRACE-ORDER-ID       PIC X(12).                     01370000
013800     05  FILLER                  PIC X(08) VALUE ' TOTAL $'.    01380000
013900     05  WS-TRACE-TOTAL          PIC Z(08)9.99.                 01390000
014000     05  FILLER                  PIC X(06) VALUE SPACES.        01400000
014100*                                                               01410000
014200 LINKAGE SECTION.                                                01420000
014300*    (NONE - ORDRPRC IS THE TOP OF THE JOB STEP.)                01430000
014400                                                                01440000
014500***************************************************************01450000
014600 PROCEDURE DIVISION.                                             01460000
014700***************************************************************01470000
014800                                                                01480000
014900 000-MAIN.                                                      01490000
015000     PERFORM 700-OPEN-FILES.                                    01500000
015100     PERFORM 705-LOAD-SVC-TABLE THRU 705-EXIT.                  01510000
015200                                                                01520000
015300     PERFORM 710-READ-ITEM.                                     01530000
015400     PERFORM 730-READ-ORDER.                                    01540000
015500     PERFORM 100-PROCESS-ITEMS THRU 100-EXIT                    01550000
015600             UNTIL ITEMS-FILE-EOF.                               01560000
015700                                                                01570000
015800     IF WS-CURRENT-ORDER-ID NOT = SPACES                        01580000
015900         PERFORM 200-FLUSH-GROUP THRU 200-EXIT                  01590000
016000     END-IF.                                                    01600000
016100                                                                01610000
016200     PERFORM 721-COPY-ONE-ORDER THRU 721-EXIT                   01620000
016300             UNTIL ORDERS-FILE-EOF.                              01630000
016400                                                                01640000
016500     DISPLAY 'ORDRPRC ORDERS REPRICED..... ' WS-ORDERS-REPRICED.01650000
016600     DISPLAY 'ORDRPRC ORDERS UNCHANGED.... ' WS-ORDERS-UNCHANGED.01660000
016700     DISPLAY 'ORDRPRC ITEMS READ.......... ' WS-ITEMS-READ.     01670000
016800                                                                01680000
016900     PERFORM 790-CLOSE-FILES.                                   01690000
017000     GOBACK.                                                    01700000
017100                                                                01710000
017200***************************************************************01720000
017300*    ITEM-DRIVEN CONTROL-BREAK PROCESSING                       01730000
017400***************************************************************01740000
017500 100-PROCESS-ITEMS.                                             01750000
017600     ADD 1 TO WS-ITEMS-READ.                                     01760000
017700     IF ITM-ORDER-ID NOT = WS-CURRENT-ORDER-ID                  01770000
017800         IF WS-CURRENT-ORDER-ID NOT = SPACES                    01780000
017900             PERFORM 200-FLUSH-GROUP THRU 200-EXIT              01790000
018000         END-IF                                                  01800000
018100         MOVE ITM-ORDER-ID TO WS-CURRENT-ORDER-ID               01810000
018200         MOVE 0 TO WS-GROUP-TOTAL WS-ITEMS-IN-GROUP             01820000
018300     END-IF.                                                    01830000
018400                                                                01840000
018500     PERFORM 110-LOOKUP-SVC-PRICE THRU 110-EXIT.                01850000
018600     CALL 'ORDTOTAL' USING ITM-PRICE WS-SVC-LOOKUP-PRICE        01860000
018700                           ITM-QUANTITY WS-LINE-TOTAL-WORK.     01870000
018800     ADD WS-LINE-TOTAL-WORK TO WS-GROUP-TOTAL.                  01880000
018900     ADD 1 TO WS-ITEMS-IN-GROUP.                                01890000
019000                                                                01900000
019100     PERFORM 710-READ-ITEM.                                     01910000
019200 100-EXIT.                                                      01920000
019300     EXIT.                                                      01930000
019400                                                                01940000
019500 110-LOOKUP-SVC-PRICE.                                           01950000
019600     MOVE 0 TO WS-SVC-LOOKUP-PRICE.                             01960000
019700     SET SVC-TX TO 1.                                            01970000
019800     SEARCH SVC-TABLE-ENTRY                                      01980000
019900         AT END                                                  01990000
020000             CONTINUE                                            02000000
020100         WHEN SVT-ID(SVC-TX) = ITM-SERVICE-ID                   02010000
020200             MOVE SVT-PRICE(SVC-TX) TO WS-SVC-LOOKUP-PRICE      02020000
020300     END-SEARCH.                                                 02030000
020400 110-EXIT.                                                      02040000
020500     EXIT.                                                      02050000
020600                                                                02060000
020700 710-READ-ITEM.                                                  02070000
020800     READ ITEMS-FILE                                            02080000
020900       AT END MOVE 'Y' TO WS-ITEMS-EOF.                          02090000
021000                                                                02100000
021100***************************************************************02110000
021200*    GROUP FLUSH - POSITION ORDERS MASTER, REWRITE WITH THE     02120000
021300*    RECOMPUTED TOTAL, COPYING THROUGH EVERY UNMATCHED ORDER    02130000
021400*    AHEAD OF IT UNCHANGED (SAME LEAPFROG SAM3ABND USES TO      02140000
021500*    POSITION CUSTOMER-FILE AGAINST THE TRANSACTION FILE).      02150000
021600***************************************************************02160000
021700 200-FLUSH-GROUP.                                               02170000
021800     PERFORM 720-POSITION-ORDERS-FILE THRU 720-EXIT.            02180000
021900                                                                02190000
022000     IF NOT ORDERS-FILE-EOF                                     02200000
022100        AND ORD-ID = WS-CURRENT-ORDER-ID                        02210000
022200         MOVE ORD-MASTER-REC  TO ORD-OUT-MASTER-REC             02220000
022300         MOVE WS-GROUP-TOTAL  TO ORD-OUT-TOTAL-PRICE            02230000
022400         MOVE WS-CURRENT-ORDER-ID TO WS-TRACE-ORDER-ID          02240000
022500         MOVE WS-GROUP-TOTAL  TO WS-TRACE-TOTAL                 02250000
022600*        DISPLAY WS-TRACE-LINE.                                  02260000
022610*        DISPLAY 'ORDER ' WS-CURRENT-ORDER-ID ' TOTAL $'          02261000
022620*            WS-GT-DOLLARS '.' WS-GT-CENTS ' ITEMS '              02262000
022630*            WS-ITEMS-IN-GROUP-X ' (LAST LINE $' WS-LTW-DOLLARS   02263000
022640*            '.' WS-LTW-CENTS ')'.                                02264000
022700         PERFORM 740-WRITE-ORDERS-OUT THRU 740-EXIT.            02270000
022800         ADD 1 TO WS-ORDERS-REPRICED.                           02280000
022900         PERFORM 730-READ-ORDER.                                02290000
023000     END-IF.                                                    02300000
023100 200-EXIT.                                                      02310000
023200     EXIT.                                                      02320000
023300                                                                02330000
023400 720-POSITION-ORDERS-FILE.                                      02340000
023500     IF NOT ORDERS-FILE-EOF                                     02350000
023600        AND ORD-ID < WS-CURRENT-ORDER-ID                        02360000
023700         PERFORM 721-COPY-ONE-ORDER THRU 721-EXIT               02370000
023800             UNTIL ORD-ID >= WS-CURRENT-ORDER-ID                02380000
023900                OR ORDERS-FILE-EOF                              02390000
024000     END-IF.                                                    02400000
024100 720-EXIT.                                                      02410000
024200     EXIT.                                                      02420000
024300                                                                02430000
024400 721-COPY-ONE-ORDER.                                            02440000
024500     MOVE ORD-MASTER-REC TO ORD-OUT-MASTER-REC.                  02450000
024600     PERFORM 740-WRITE-ORDERS-OUT THRU 740-EXIT.                02460000
024700     ADD 1 TO WS-ORDERS-UNCHANGED.                              02470000
024800     PERFORM 730-READ-ORDER.                                    02480000
024900 721-EXIT.                                                      02490000
025000     EXIT.                                                      02500000
025100                                                                02510000
025200 730-READ-ORDER.                                                 02520000
025300     READ ORDERS-FILE                                           02530000
025400       AT END MOVE 'Y' TO WS-ORDERS-EOF.                         02540000
025500                                                                02550000
025600 740-WRITE-ORDERS-OUT.                                          02560000
025700     WRITE ORD-OUT-MASTER-REC.                                  02570000
025800 740-EXIT.                                                      02580000
025900     EXIT.                                                      02590000
026000                                                                02600000
026100***************************************************************02610000
026200*    OPEN / CLOSE AND SERVICE-CATALOGUE PRELOAD                 02620000
026300***************************************************************02630000
026400 700-OPEN-FILES.                                                02640000
026500     OPEN INPUT  ITEMS-FILE.                                    02650000
026600     OPEN INPUT  SERVICES-FILE.                                 02660000
026700     OPEN INPUT  ORDERS-FILE.                                   02670000
026800     OPEN OUTPUT ORDERS-OUT-FILE.                               02680000
026900     IF WS-ITEMS-STATUS NOT = '00'                              02690000
027000         DISPLAY 'ERROR OPENING ITEMS FILE. RC:' WS-ITEMS-STATUS02700000
027100         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'        02710000
027200         MOVE 16 TO RETURN-CODE                                 02720000
027300         MOVE 'Y' TO WS-ITEMS-EOF                                02730000
027400     END-IF.                                                    02740000
027500     IF WS-ORDERS-STATUS NOT = '00'                             02750000
027600         DISPLAY 'ERROR OPENING ORDERS FILE. RC:' WS-ORDERS-STATUS02760000
027700         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'        02770000
027800         MOVE 16 TO RETURN-CODE                                 02780000
027900         MOVE 'Y' TO WS-ITEMS-EOF                                02790000
028000     END-IF.                                                    02800000
028100 700-EXIT.                                                      02810000
028200     EXIT.                                                      02820000
028300                                                                02830000
028400 705-LOAD-SVC-TABLE.                                            02840000
028500     MOVE 0 TO SVC-TABLE-COUNT.                                 02850000
028600     PERFORM 706-READ-SVC THRU 706-EXIT.                        02860000
028700     PERFORM 707-LOAD-ONE-SVC THRU 707-EXIT                     02870000
028800             UNTIL WS-SERVICES-STATUS = '10'                    02880000
028900                OR SVC-TABLE-COUNT >= 2000.                     02890000
029000     CLOSE SERVICES-FILE.                                       02900000
029100 705-EXIT.                                                      02910000
029200     EXIT.                                                      02920000
029300                                                                02930000
029400 706-READ-SVC.                                                  02940000
029500     READ SERVICES-FILE                                         02950000
029600       AT END MOVE '10' TO WS-SERVICES-STATUS.                  02960000
029700 706-EXIT.                                                      02970000
029800     EXIT.                                                      02980000
029900                                                                02990000
030000 707-LOAD-ONE-SVC.                                              03000000
030100     ADD 1 TO SVC-TABLE-COUNT.                                   03010000
030200     SET SVC-TX TO SVC-TABLE-COUNT.                              03020000
030300     MOVE SVC-ID    TO SVT-ID(SVC-TX).                           03030000
030400     MOVE SVC-PRICE TO SVT-PRICE(SVC-TX).                       03040000
030500     PERFORM 706-READ-SVC THRU 706-EXIT.                        03050000
030600 707-EXIT.                                                      03060000
030700     EXIT.                                                      03070000
030800                                                                03080000
030900 790-CLOSE-FILES.                                                03090000
031000     CLOSE ITEMS-FILE.                                          03100000
031100     CLOSE ORDERS-FILE.                                         03110000
031200     CLOSE ORDERS-OUT-FILE.                                     03120000
031300 790-EXIT.                                                      03130000
031400     EXIT.                                                      03140000
