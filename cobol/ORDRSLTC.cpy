000100***************************************************************00010000
000200*    COPY      ORDRSLTC                                        00020000
000300*    RECORD... ORDER ANALYSIS RESULT - ONE PER ORDER/COMBINED  00030000
000400*              REQUEST                                          00040000
000500*                                                               00050000
000600*    10/03/19 JMP  ORIGINAL COPYBOOK FOR QTR STAT PROJECT       00060000
000700***************************************************************00070000
000800 01  ORDER-RESULT-REC.                                          00080000
000900     05  OR-REPORT-ID            PIC 9(05).                     00090000
001000     05  OR-TOTAL-ORDERS         PIC 9(07).                     00100000
001100     05  OR-TOTAL-REVENUE        PIC S9(10)V9(02).               00110000
001200     05  OR-AVG-ORDER-VALUE      PIC S9(08)V9(02).               00120000
001300     05  OR-ORDERS-DRAFT         PIC 9(07).                     00130000
001400     05  OR-ORDERS-SUBMITTED     PIC 9(07).                     00140000
001500     05  OR-ORDERS-INPROG        PIC 9(07).                     00150000
001600     05  OR-ORDERS-COMPLETED     PIC 9(07).                     00160000
001700     05  OR-ORDERS-CANCELLED     PIC 9(07).                     00170000
001800     05  OR-AVG-PROC-TIME        PIC S9(05)V9(02).               00180000
001900     05  OR-PROC-TIME-PRESENT    PIC X(01).                     00190000
002000         88  OR-PROC-TIME-IS-NA  VALUE 'N'.                     00200000
002100     05  FILLER                  PIC X(05).                     00210000
