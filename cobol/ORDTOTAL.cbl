000100***************************************************************00010000
000200*                                                               00020000
000300* ORDTOTAL -  ORDER-ITEM LINE TOTAL DERIVATION SUBROUTINE       00030000
000400*                                                               00040000
000500***************************************************************00050000
000600 IDENTIFICATION DIVISION.                                       00060000
000700 PROGRAM-ID.      ORDTOTAL.                                     00070000
000800 AUTHOR.          J M PELLETIER.                                00080000
000900 INSTALLATION.    SYSTEMS GROUP - MARKETPLACE REPORTING.        00090000
001000 DATE-WRITTEN.    10/14/19.                                     00100000
001100 DATE-COMPILED.                                                 00110000
001200 SECURITY.        NON-CONFIDENTIAL.                             00120000
001300*                                                               00130000
001400***************************************************************00140000
001500*  CHANGE LOG                                                  00150000
001600*                                                               00160000
001700*  DATE     WHO  REQ/TKT  DESCRIPTION                           00170000
001800*  -------- ---- -------- -----------------------------------  00180000
001900*  10/14/19 JMP  QS-0003  ORIGINAL - ONE LINE AT A TIME SO THE  00190000
002000*                         CALLER CAN ACCUMULATE ACROSS AN       00200000
002100*                         ORDER-ITEM GROUP WITHOUT US HAVING TO 00210000
002200*                         CARRY THE WHOLE GROUP IN LINKAGE.      00220000
002300*  01/18/20 JMP  QS-0031  ZERO STORED ITEM PRICE NOW FALLS BACK 00230000
002400*                         TO THE CATALOGUE PRICE THE CALLER     00240000
002500*                         LOOKED UP - MATCHES THE WEB SIDE'S    00250000
002600*                         "PRICE DEFAULTS TO SERVICE PRICE"     00260000
002700*                         RULE ON ORDER-ITEM SAVE.              00270000
002800*  04/11/22 RDK  QS-0105  ADDED THE TRACE DISPLAYS BELOW - QA   00280000
002900*                         WANTED TO SEE THE EFFECTIVE PRICE     00290000
003000*                         USED WHEN CHASING A PENNY ROUNDING    00300000
003100*                         COMPLAINT ON A WAFER-RUN RE-PRICE.    00310000
003110*  02/14/23 RDK  QS-0118  EXTENDED THE TRACE BELOW TO SHOW THE  00311000
003120*                         DOLLARS/CENTS SPLIT ON THE PRICE AND  00312000
003130*                         LINE TOTAL AND THE QUANTITY USED -    00313000
003140*                         QA COULD NOT TELL FROM THE OLD ONE-   00314000
003150*                         FIELD TRACE WHETHER A BAD QTY OR A    00315000
003160*                         BAD PRICE WAS DRIVING A MISMATCH.     00316000
003200***************************************************************00320000
003300                                                                00330000
003400 ENVIRONMENT DIVISION.                                          00340000
003500 CONFIGURATION SECTION.                                         00350000
003600 SOURCE-COMPUTER. IBM-370.                                      00360000
003700 OBJECT-COMPUTER. IBM-370.                                      00370000
003800 SPECIAL-NAMES.                                                 00380000
003900     C01 IS TOP-OF-FORM.                                        00390000
004000                                                                00400000
004100 DATA DIVISION.                                                 00410000
004200 WORKING-STORAGE SECTION.                                       00420000
004300 01  WS-EFFECTIVE-PRICE          PIC S9(08)V9(02)  VALUE 0.      00430000
004400 01  WS-EFFECTIVE-PRICE-X REDEFINES WS-EFFECTIVE-PRICE.          00440000
004500     05  WS-EFF-PRICE-DOLLARS    PIC S9(08).                    00450000
004600     05  WS-EFF-PRICE-CENTS      PIC 9(02).                     00460000
004700*                                                               00470000
004800 01  WS-LINE-TOTAL-WORK          PIC S9(10)V9(02)  VALUE 0.      00480000
004900 01  WS-LINE-TOTAL-WORK-X REDEFINES WS-LINE-TOTAL-WORK.          00490000
005000     05  WS-LTW-DOLLARS          PIC S9(10).                    00500000
005100     05  WS-LTW-CENTS            PIC 9(02).                     00510000
005150*                                                               00515000
005160 01  WS-QTY-SAFE                 PIC 9(04)  VALUE 0.             00516000
005170 01  WS-QTY-SAFE-X REDEFINES WS-QTY-SAFE  PIC X(04).             00517000
005200*                                                               00520000
005300 01  WS-TRACE-LINE.                                              00530000
005400     05  FILLER                  PIC X(14) VALUE                00540000
005500             'ORDTOTAL EFF $'.                                  00550000
005600     05  WS-TRACE-EFF-PRICE      PIC Z(07)9.99.                 00560000
005700     05  FILLER                  PIC X(10) VALUE SPACES.        00570000
005800 01  WS-TRACE-LINE-X REDEFINES WS-TRACE-LINE  PIC X(31).         00580000
005900*                                                               00590000
006000 LINKAGE SECTION.                                                00600000
006100 01  LK-ITM-PRICE-IN             PIC S9(08)V9(02).               00610000
006200 01  LK-SVC-PRICE                PIC S9(08)V9(02).               00620000
006300 01  LK-ITM-QTY                  PIC 9(04).                     00630000
006400 01  LK-LINE-TOTAL               PIC S9(10)V9(02).               00640000
006500*                                                               00650000
006600***************************************************************00660000
006700 PROCEDURE DIVISION USING LK-ITM-PRICE-IN LK-SVC-PRICE           00670000
006800                          LK-ITM-QTY LK-LINE-TOTAL.              00680000
006900***************************************************************00690000
007000                                                                00700000
007100 000-MAIN.                                                      00710000
007150     MOVE LK-ITM-QTY TO WS-QTY-SAFE.                             00715000
007200     IF LK-ITM-PRICE-IN = 0                                      00720000
007300         MOVE LK-SVC-PRICE TO WS-EFFECTIVE-PRICE                00730000
007400     ELSE                                                       00740000
007500         MOVE LK-ITM-PRICE-IN TO WS-EFFECTIVE-PRICE             00750000
007600     END-IF.                                                    00760000
007700                                                                00770000
007800     COMPUTE WS-LINE-TOTAL-WORK =                                00780000
007900             WS-EFFECTIVE-PRICE * LK-ITM-QTY.                    00790000
008000     MOVE WS-LINE-TOTAL-WORK TO LK-LINE-TOTAL.                   00800000
008100                                                                00810000
008200     MOVE WS-EFFECTIVE-PRICE TO WS-TRACE-EFF-PRICE.              00820000
008300*    DISPLAY WS-TRACE-LINE-X.                                    00830000
008310*        DISPLAY 'ORDTOTAL EFF $' WS-EFF-PRICE-DOLLARS '.'        08031000
008320*            WS-EFF-PRICE-CENTS ' QTY ' WS-QTY-SAFE-X             08032000
008330*            ' TOTAL $' WS-LTW-DOLLARS '.' WS-LTW-CENTS.          08033000
008400                                                                00840000
008500     GOBACK.                                                    00850000
