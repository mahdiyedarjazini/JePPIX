000100***************************************************************00010000
000200*                                                               00020000
000300* QTRDATE  -  QUARTER / DATE-RANGE RESOLUTION SUBROUTINE        00030000
000400*                                                               00040000
000500***************************************************************00050000
000600 IDENTIFICATION DIVISION.                                       00060000
000700 PROGRAM-ID.      QTRDATE.                                      00070000
000800 AUTHOR.          R D KEMPNER.                                  00080000
000900 INSTALLATION.    SYSTEMS GROUP - MARKETPLACE REPORTING.        00090000
001000 DATE-WRITTEN.    10/03/19.                                     00100000
001100 DATE-COMPILED.                                                 00110000
001200 SECURITY.        NON-CONFIDENTIAL.                             00120000
001300*                                                               00130000
001400***************************************************************00140000
001500*  CHANGE LOG                                                  00150000
001600*                                                               00160000
001700*  DATE     WHO  REQ/TKT  DESCRIPTION                           00170000
001800*  -------- ---- -------- -----------------------------------  00180000
001900*  10/03/19 JMP  QS-0001  ORIGINAL - ONE SUBROUTINE FOR BOTH    00190000
002000*                         get_quarter_dates AND                00200000
002100*                         get_date_range_for_report SO THE      00210000
002200*                         WINDOW RULES LIVE IN ONE PLACE.       00220000
002300*  03/22/20 JMP  QS-0044  CORRECTED Q4 END DATE - WAS LEAVING   00230000
002400*                         12/30 INSTEAD OF 12/31 ON A BAD       00240000
002500*                         COPY/PASTE FROM Q2.                   00250000
002600*  11/09/20 RDK  QS-0079  REJECT QUARTER VALUES OUTSIDE 1-4     00260000
002700*                         INSTEAD OF DEFAULTING TO Q1 - CALLER  00270000
002800*                         NOW SKIPS THE WHOLE REQUEST.          00280000
002900*  04/11/22 RDK  QS-0103  REVERSED-RANGE FIX - WINDOW IS NOW    00290000
003000*                         MIN(START) TO MAX(END) SO A REQUEST   00300000
003100*                         WITH TO EARLIER THAN FROM STILL COVERS00310000
003200*                         THE WHOLE SPAN INSTEAD OF COMING BACK 00320000
003300*                         EMPTY.                                00330000
003400*  09/30/98 JMP  Y2K-012  CONFIRMED 4-DIGIT RPT-YEAR-FROM/TO ON 00340000
003500*                         THE WAY IN - NO WINDOWING NEEDED HERE,00350000
003600*                         CENTURY IS CARRIED BY THE CALLER.     00360000
003700***************************************************************00370000
003800                                                                00380000
003900 ENVIRONMENT DIVISION.                                          00390000
004000 CONFIGURATION SECTION.                                         00400000
004100 SOURCE-COMPUTER. IBM-370.                                      00410000
004200 OBJECT-COMPUTER. IBM-370.                                      00420000
004300 SPECIAL-NAMES.                                                 00430000
004400     C01 IS TOP-OF-FORM.                                        00440000
004500                                                                00450000
004600 DATA DIVISION.                                                 00460000
004700 WORKING-STORAGE SECTION.                                       00470000
004800***************************************************************00480000
004900*    QUARTER START/END TABLE - Q1 JAN01-MAR31, Q2 APR01-JUN30,  00490000
005000*    Q3 JUL01-SEP30, Q4 OCT01-DEC31.  NO LEAP-YEAR LOGIC IS     00500000
005100*    NEEDED SINCE A CALENDAR QUARTER ALWAYS ENDS ON THE SAME    00510000
005200*    MONTH/DAY EVERY YEAR.                                      00520000
005300***************************************************************00530000
005400 01  WS-QTR-TABLE.                                               00540000
005500     05  FILLER  PIC X(04)  VALUE '0101'.                       00550000
005600     05  FILLER  PIC X(04)  VALUE '0331'.                       00560000
005700     05  FILLER  PIC X(04)  VALUE '0401'.                       00570000
005800     05  FILLER  PIC X(04)  VALUE '0630'.                       00580000
005900     05  FILLER  PIC X(04)  VALUE '0701'.                       00590000
006000     05  FILLER  PIC X(04)  VALUE '0930'.                       00600000
006100     05  FILLER  PIC X(04)  VALUE '1001'.                       00610000
006200     05  FILLER  PIC X(04)  VALUE '1231'.                       00620000
006300 01  WS-QTR-TABLE-R REDEFINES WS-QTR-TABLE.                      00630000
006400     05  WS-QTR-ENTRY  OCCURS 4 TIMES INDEXED BY QTR-X.          00640000
006500         10  WS-QTR-START-MMDD  PIC X(04).                      00650000
006600         10  WS-QTR-END-MMDD    PIC X(04).                      00660000
006700*                                                               00670000
006800 01  WS-WORK-FIELDS.                                            00680000
006900     05  WS-START-FROM           PIC 9(08)          VALUE 0.     00690000
007000     05  WS-END-FROM             PIC 9(08)          VALUE 0.     00700000
007100     05  WS-START-TO             PIC 9(08)          VALUE 0.     00710000
007200     05  WS-END-TO               PIC 9(08)          VALUE 0.     00720000
007300     05  FILLER                  PIC X(02).                     00730000
007600 01  WS-CANDIDATE-STARTS.                                        00760000
007700     05  WS-CAND-START-FROM      PIC 9(08).                     00770000
007800     05  WS-CAND-START-TO        PIC 9(08).                     00780000
007900 01  WS-CANDIDATE-STARTS-TBL REDEFINES WS-CANDIDATE-STARTS.      00790000
008000     05  WS-CAND-START-TBL  PIC 9(08)  OCCURS 2 INDEXED BY SX.   00800000
008100*                                                               00810000
008200 01  WS-CANDIDATE-ENDS.                                          00820000
008300     05  WS-CAND-END-FROM        PIC 9(08).                     00830000
008400     05  WS-CAND-END-TO          PIC 9(08).                     00840000
008500 01  WS-CANDIDATE-ENDS-TBL REDEFINES WS-CANDIDATE-ENDS.          00850000
008600     05  WS-CAND-END-TBL    PIC 9(08)  OCCURS 2 INDEXED BY EX.   00860000
008700*                                                               00870000
008800 LINKAGE SECTION.                                                00880000
008900 01  LK-QTR-FROM                 PIC 9(01).                     00890000
009000 01  LK-YEAR-FROM                PIC 9(04).                     00900000
009100 01  LK-QTR-TO                   PIC 9(01).                     00910000
009200 01  LK-YEAR-TO                  PIC 9(04).                     00920000
009300 01  LK-WINDOW-START-DATE        PIC 9(08).                     00930000
009400 01  LK-WINDOW-END-DATE          PIC 9(08).                     00940000
009500 01  LK-QD-VALID                 PIC X(01).                     00950000
009600     88  LK-QD-IS-VALID          VALUE 'Y'.                     00960000
009700     88  LK-QD-IS-INVALID        VALUE 'N'.                     00970000
009800*                                                               00980000
009900***************************************************************00990000
010000 PROCEDURE DIVISION USING LK-QTR-FROM LK-YEAR-FROM LK-QTR-TO     01000000
010100                          LK-YEAR-TO LK-WINDOW-START-DATE        01010000
010200                          LK-WINDOW-END-DATE LK-QD-VALID.        01020000
010300***************************************************************01030000
010400                                                                01040000
010500 000-MAIN.                                                      01050000
010600     SET LK-QD-IS-VALID TO TRUE.                                01060000
010700     MOVE 0 TO LK-WINDOW-START-DATE LK-WINDOW-END-DATE.         01070000
010800                                                                01080000
010900     IF LK-QTR-FROM < 1 OR LK-QTR-FROM > 4                      01090000
011000         OR LK-QTR-TO   < 1 OR LK-QTR-TO   > 4                  01100000
011100         SET LK-QD-IS-INVALID TO TRUE                           01110000
011200     ELSE                                                       01120000
011300         PERFORM 100-RESOLVE-ONE-QUARTER THRU 100-EXIT          01130000
011400         PERFORM 200-PICK-COVERING-WINDOW THRU 200-EXIT         01150000
011600     END-IF.                                                    01160000
011700                                                                01170000
011800     GOBACK.                                                    01180000
011900                                                                01190000
012000 100-RESOLVE-ONE-QUARTER.                                       01200000
012100*    LOOKS UP BOTH THE FROM-QUARTER AND THE TO-QUARTER START/   01210000
012200*    END MM/DD AGAINST WS-QTR-TABLE AND PREFIXES THE YEAR TO    01220000
012300*    BUILD FULL YYYYMMDD DATES.                                 01230000
012400     SET QTR-X TO LK-QTR-FROM.                                  01240000
012500     MOVE WS-QTR-START-MMDD(QTR-X) TO WS-START-FROM(5:4).       01250000
012600     MOVE LK-YEAR-FROM             TO WS-START-FROM(1:4).       01260000
012700     MOVE WS-QTR-END-MMDD(QTR-X)   TO WS-END-FROM(5:4).         01270000
012800     MOVE LK-YEAR-FROM             TO WS-END-FROM(1:4).         01280000
012900                                                                01290000
013000     SET QTR-X TO LK-QTR-TO.                                    01300000
013100     MOVE WS-QTR-START-MMDD(QTR-X) TO WS-START-TO(5:4).         01310000
013200     MOVE LK-YEAR-TO               TO WS-START-TO(1:4).         01320000
013300     MOVE WS-QTR-END-MMDD(QTR-X)   TO WS-END-TO(5:4).           01330000
013400     MOVE LK-YEAR-TO               TO WS-END-TO(1:4).           01340000
013500 100-EXIT.                                                      01350000
013600     EXIT.                                                      01360000
013700                                                                01370000
013800 200-PICK-COVERING-WINDOW.                                      01380000
013900*    WINDOW START = MIN(START-FROM, START-TO);                 01390000
014000*    WINDOW END   = MAX(END-FROM, END-TO) - SO A REVERSED       01400000
014100*    FROM/TO PAIR STILL YIELDS THE FULL COVERING RANGE.         01410000
014200     MOVE WS-START-FROM TO WS-CAND-START-FROM.                  01420000
014300     MOVE WS-START-TO   TO WS-CAND-START-TO.                    01430000
014400     MOVE WS-CAND-START-TBL(1) TO LK-WINDOW-START-DATE.         01440000
014500     PERFORM 210-CHECK-START-CAND THRU 210-EXIT                01450000
014600             VARYING SX FROM 2 BY 1 UNTIL SX > 2.               01460000
015000                                                                01500000
015100     MOVE WS-END-FROM TO WS-CAND-END-FROM.                      01510000
015200     MOVE WS-END-TO   TO WS-CAND-END-TO.                        01520000
015300     MOVE WS-CAND-END-TBL(1) TO LK-WINDOW-END-DATE.             01530000
015400     PERFORM 220-CHECK-END-CAND THRU 220-EXIT                   01540000
015500             VARYING EX FROM 2 BY 1 UNTIL EX > 2.               01550000
015900 200-EXIT.                                                      01590000
016000     EXIT.                                                      01600000
016100                                                                01610000
016200 210-CHECK-START-CAND.                                          01620000
016300     IF WS-CAND-START-TBL(SX) < LK-WINDOW-START-DATE            01630000
016400         MOVE WS-CAND-START-TBL(SX) TO LK-WINDOW-START-DATE     01640000
016500     END-IF.                                                    01650000
016600 210-EXIT.                                                      01660000
016700     EXIT.                                                      01670000
016800                                                                01680000
016900 220-CHECK-END-CAND.                                            01690000
017000     IF WS-CAND-END-TBL(EX) > LK-WINDOW-END-DATE                01700000
017100         MOVE WS-CAND-END-TBL(EX) TO LK-WINDOW-END-DATE         01710000
017200     END-IF.                                                    01720000
017300 220-EXIT.                                                      01730000
017400     EXIT.                                                      01740000
