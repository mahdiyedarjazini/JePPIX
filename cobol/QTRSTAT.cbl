000100***************************************************************00010000
000200*                                                               00020000
000300* QTRSTAT  -  QUARTERLY STATISTICS REPORT BATCH                 00030000
000400*             MARKETPLACE JOB / ORDER / USER ACTIVITY REPORTING 00040000
000500*                                                               00050000
000600***************************************************************00060000
000700 IDENTIFICATION DIVISION.                                       00070000
000800 PROGRAM-ID.      QTRSTAT.                                      00080000
000900 AUTHOR.          J M PELLETIER.                                00090000
001000 INSTALLATION.    SYSTEMS GROUP - MARKETPLACE REPORTING.        00100000
001100 DATE-WRITTEN.    10/03/19.                                     00110000
001200 DATE-COMPILED.                                                 00120000
001300 SECURITY.        NON-CONFIDENTIAL.                             00130000
001400*                                                               00140000
001500***************************************************************00150000
001600*  CHANGE LOG                                                  00160000
001700*                                                               00170000
001800*  DATE     WHO  REQ/TKT  DESCRIPTION                           00180000
001900*  -------- ---- -------- -----------------------------------  00190000
002000*  10/03/19 JMP  QS-0001  ORIGINAL - REPLACES THE OLD MANUAL    00200000
002100*                         END-OF-QUARTER SPREADSHEET PULL WITH  00210000
002200*                         A SINGLE BATCH STEP OVER THE JOB,     00220000
002300*                         ORDER AND USER EXTRACTS.               00230000
002400*  11/22/19 JMP  QS-0011  ADDED COMBINED REPORT TYPE - RUNS ALL 00240000
002500*                         THREE SECTIONS FOR ONE REQUEST.        00250000
002600*  03/22/20 JMP  QS-0044  QTRDATE NOW REJECTS BAD QUARTER       00260000
002700*                         VALUES - WE SKIP THE REQUEST AND      00270000
002800*                         PRINT AN ERROR LINE INSTEAD OF        00280000
002900*                         ABENDING ON GARBAGE INPUT.             00290000
003000*  02/14/21 JMP  QS-0050  JOB COMPLETION TIME NOW DERIVED VIA   00300000
003100*                         JOBCOMPL WHEN THE EXTRACT LEFT IT     00310000
003200*                         ZERO INSTEAD OF JUST REPORTING ZERO.   00320000
003300*  11/09/21 JMP  QS-0088  TOP MANAGER / TOP CUSTOMER SCAN ADDED 00330000
003400*                         TO THE USER SECTION - MARKETING WANTS 00340000
003500*                         TO SEE WHO TO THANK AT THE QBR.        00350000
003600*  04/11/22 RDK  QS-0103  AVERAGES NOW ROUNDED HALF-UP TO 2     00360000
003700*                         DECIMALS EVERYWHERE INSTEAD OF JUST   00370000
003800*                         TRUNCATED - FINANCE FLAGGED THE DRIFT 00380000
003900*                         ON THE REVENUE-PER-ORDER FIGURE.       00390000
004000*  09/30/98 JMP  Y2K-014  RPT-YEAR-FROM/RPT-YEAR-TO AND EVERY    00400000
004100*                         STORED DATE ON THIS SYSTEM ARE FULL   00410000
004200*                         4-DIGIT YEARS END TO END - NOTHING    00420000
004300*                         HERE WINDOWS A 2-DIGIT YEAR.           00430000
004400*  08/02/22 RDK  QS-0110  CONTROL FOOTER NOW COUNTS SECTIONS    00440000
004500*                         PRODUCED AS WELL AS REQUESTS READ -   00450000
004600*                         OPS WANTED A QUICK BALANCE CHECK      00460000
004700*                         AGAINST THE REQUEST FILE RECORD COUNT.00470000
004800***************************************************************00480000
004900                                                                00490000
005000 ENVIRONMENT DIVISION.                                          00500000
005100 CONFIGURATION SECTION.                                         00510000
005200 SOURCE-COMPUTER. IBM-370.                                      00520000
005300 OBJECT-COMPUTER. IBM-370.                                      00530000
005400 SPECIAL-NAMES.                                                 00540000
005500     C01 IS TOP-OF-FORM.                                        00550000
005600                                                                00560000
005700 INPUT-OUTPUT SECTION.                                          00570000
005800 FILE-CONTROL.                                                  00580000
005900                                                                00590000
006000     SELECT REQUEST-FILE    ASSIGN TO REPORTS                   00600000
006100            ORGANIZATION IS LINE SEQUENTIAL                     00610000
006200            FILE STATUS  IS WS-REQUEST-STATUS.                  00620000
006300                                                                00630000
006400     SELECT JOBS-FILE       ASSIGN TO JOBS                      00640000
006500            ORGANIZATION IS LINE SEQUENTIAL                     00650000
006600            FILE STATUS  IS WS-JOBS-STATUS.                     00660000
006700                                                                00670000
006800     SELECT ORDERS-FILE     ASSIGN TO ORDERS                    00680000
006900            ORGANIZATION IS LINE SEQUENTIAL                     00690000
007000            FILE STATUS  IS WS-ORDERS-STATUS.                   00700000
007100                                                                00710000
007200     SELECT USERS-FILE      ASSIGN TO USERS                     00720000
007300            ORGANIZATION IS LINE SEQUENTIAL                     00730000
007400            FILE STATUS  IS WS-USERS-STATUS.                    00740000
007500                                                                00750000
007600     SELECT JOB-RESULTS-FILE   ASSIGN TO JOBRSLTS                00760000
007700            ORGANIZATION IS LINE SEQUENTIAL                     00770000
007800            FILE STATUS  IS WS-JOBRSLT-STATUS.                  00780000
007900                                                                00790000
008000     SELECT ORDER-RESULTS-FILE ASSIGN TO ORDRSLTS                00800000
008100            ORGANIZATION IS LINE SEQUENTIAL                     00810000
008200            FILE STATUS  IS WS-ORDRSLT-STATUS.                  00820000
008300                                                                00830000
008400     SELECT USER-RESULTS-FILE  ASSIGN TO USRRSLTS                00840000
008500            ORGANIZATION IS LINE SEQUENTIAL                     00850000
008600            FILE STATUS  IS WS-USRRSLT-STATUS.                  00860000
008700                                                                00870000
008800     SELECT REPORT-PRINT-FILE  ASSIGN TO RPTPRINT                00880000
008900            ORGANIZATION IS LINE SEQUENTIAL                     00890000
009000            FILE STATUS  IS WS-RPTPRINT-STATUS.                 00900000
009100                                                                00910000
009200***************************************************************00920000
009300 DATA DIVISION.                                                 00930000
009400 FILE SECTION.                                                  00940000
009500                                                                00950000
009600 FD  REQUEST-FILE                                                00960000
009700     RECORDING MODE IS F                                        00970000
009800     DATA RECORD IS REPORT-REQUEST-REC.                         00980000
009900 COPY RPTREQC.                                                  00990000
010000                                                                01000000
010100 FD  JOBS-FILE                                                  01010000
010200     RECORDING MODE IS F                                        01020000
010300     DATA RECORD IS JOB-MASTER-REC.                             01030000
010400 COPY JOBRECC.                                                  01040000
010500                                                                01050000
010600 FD  ORDERS-FILE                                                01060000
010700     RECORDING MODE IS F                                        01070000
010800     DATA RECORD IS ORD-MASTER-REC.                             01080000
010900 COPY ORDRECC REPLACING ==:TAG:== BY ==ORD==.                   01090000
011000                                                                01100000
011100 FD  USERS-FILE                                                 01110000
011200     RECORDING MODE IS F                                        01120000
011300     DATA RECORD IS USER-MASTER-REC.                            01130000
011400 COPY USRRECC.                                                  01140000
011500                                                                01150000
011600 FD  JOB-RESULTS-FILE                                            01160000
011700     RECORDING MODE IS F                                        01170000
011800     DATA RECORD IS JOB-RESULT-REC.                             01180000
011900 COPY JOBRSLTC.                                                 01190000
012000                                                                01200000
012100 FD  ORDER-RESULTS-FILE                                          01210000
012200     RECORDING MODE IS F                                        01220000
012300     DATA RECORD IS ORDER-RESULT-REC.                           01230000
012400 COPY ORDRSLTC.                                                 01240000
012500                                                                01250000
012600 FD  USER-RESULTS-FILE                                           01260000
012700     RECORDING MODE IS F                                        01270000
012800     DATA RECORD IS USER-RESULT-REC.                            01280000
012900 COPY USRRSLTC.                                                 01290000
013000                                                                01300000
013100 FD  REPORT-PRINT-FILE                                           01310000
013200     RECORDING MODE IS F                                        01320000
013300     RECORD CONTAINS 132 CHARACTERS                             01330000
013400     DATA RECORD IS REPORT-LINE.                                01340000
013500 01  REPORT-LINE                 PIC X(132).                    01350000
013600                                                                01360000
013700***************************************************************01370000
013800 WORKING-STORAGE SECTION.                                       01380000
013900***************************************************************01390000
014000                                                                01400000
014100 01  SYSTEM-DATE-AND-TIME.                                       01410000
014200     05  CURRENT-DATE.                                           01420000
014300         10  CURRENT-YEAR            PIC 9(02).                 01430000
014400         10  CURRENT-MONTH           PIC 9(02).                 01440000
014500         10  CURRENT-DAY             PIC 9(02).                 01450000
014600     05  CURRENT-TIME.                                           01460000
014700         10  CURRENT-HOUR            PIC 9(02).                 01470000
014800         10  CURRENT-MINUTE          PIC 9(02).                 01480000
014900         10  CURRENT-SECOND          PIC 9(02).                 01490000
015000         10  CURRENT-HNDSEC          PIC 9(02).                 01500000
015100*                                                               01510000
015200 01  WS-FILE-STATUSES.                                          01520000
015300     05  WS-REQUEST-STATUS       PIC X(02) VALUE SPACES.        01530000
015400     05  WS-JOBS-STATUS          PIC X(02) VALUE SPACES.        01540000
015500     05  WS-ORDERS-STATUS        PIC X(02) VALUE SPACES.        01550000
015600     05  WS-USERS-STATUS         PIC X(02) VALUE SPACES.        01560000
015700     05  WS-JOBRSLT-STATUS       PIC X(02) VALUE SPACES.        01570000
015800     05  WS-ORDRSLT-STATUS       PIC X(02) VALUE SPACES.        01580000
015900     05  WS-USRRSLT-STATUS       PIC X(02) VALUE SPACES.        01590000
016000     05  WS-RPTPRINT-STATUS      PIC X(02) VALUE SPACES.        01600000
016050     05  FILLER                  PIC X(02).                     01605000
016100*                                                               01610000
016200 01  WS-SWITCHES.                                                01620000
016300     05  WS-REQUEST-EOF          PIC X(01) VALUE 'N'.           01630000
016400         88  REQUEST-FILE-EOF    VALUE 'Y'.                     01640000
016500     05  WS-JOBS-EOF             PIC X(01) VALUE 'N'.           01650000
016600         88  JOBS-FILE-EOF       VALUE 'Y'.                     01660000
016700     05  WS-ORDERS-EOF           PIC X(01) VALUE 'N'.           01670000
016800         88  ORDERS-FILE-EOF     VALUE 'Y'.                     01680000
016900     05  WS-USERS-EOF            PIC X(01) VALUE 'N'.           01690000
017000         88  USERS-FILE-EOF      VALUE 'Y'.                     01700000
017100     05  WS-WINDOW-VALID         PIC X(01) VALUE 'Y'.           01710000
017200         88  WS-WINDOW-IS-VALID  VALUE 'Y'.                     01720000
017300         88  WS-WINDOW-IS-BAD    VALUE 'N'.                     01730000
017350     05  FILLER                  PIC X(02).                     01735000
017400*                                                               01740000
017500 01  WS-WINDOW-FIELDS.                                           01750000
017600     05  WS-WINDOW-START-DATE    PIC 9(08)  VALUE 0.            01760000
017700     05  WS-WINDOW-END-DATE      PIC 9(08)  VALUE 0.            01770000
017750     05  FILLER                  PIC X(02).                     01775000
017800*                                                               01780000
017900***************************************************************01790000
018000*    JOB STATISTICS WORK AREA                                   01800000
018100***************************************************************01810000
018200 01  WS-JOB-WORK.                                                01820000
018300     05  WS-JOB-COMPL-TIME       PIC S9(05)V9(02) VALUE 0.       01830000
018400     05  WS-REG-COMPL-SUM        PIC S9(09)V9(02) COMP-3 VALUE 0.01840000
018500     05  WS-REG-COMPL-CNT        PIC S9(07)       COMP-3 VALUE 0.01850000
018600     05  WS-WAFER-COMPL-SUM      PIC S9(09)V9(02) COMP-3 VALUE 0.01860000
018700     05  WS-WAFER-COMPL-CNT      PIC S9(07)       COMP-3 VALUE 0.01870000
018800     05  FILLER                  PIC X(02).                     01880000
018900*                                                               01890000
019000***************************************************************01900000
019100*    ORDER STATISTICS WORK AREA                                 01910000
019200***************************************************************01920000
019300 01  WS-ORDER-WORK.                                              01930000
019400     05  WS-PROC-TIME-SUM        PIC S9(09)V9(02) COMP-3 VALUE 0.01940000
019500     05  WS-PROC-TIME-CNT        PIC S9(07)       COMP-3 VALUE 0.01950000
019600     05  WS-ORDER-PROC-DAYS      PIC S9(05)V9(02) VALUE 0.       01960000
019700     05  FILLER                  PIC X(02).                     01970000
019800*                                                               01980000
019900***************************************************************01990000
020000*    JULIAN DAY WORK AREA - ORDER PROCESSING-TIME AVERAGE NEEDS 02000000
020100*    THE SAME DAYS-BETWEEN-DATES MATH AS JOBCOMPL, BUT IT IS    02010000
020200*    ONLY EVER ONE DATE PAIR AT A TIME HERE SO IT IS KEPT       02020000
020300*    LOCAL RATHER THAN CALLING OUT FOR EVERY ORDER.             02030000
020400***************************************************************02040000
020500 01  WS-JDN-WORK.                                                02050000
020600     05  WS-JDN-A                PIC S9(09) COMP   VALUE 0.      02060000
020700     05  WS-JDN-Y2               PIC S9(09) COMP   VALUE 0.      02070000
020800     05  WS-JDN-M2               PIC S9(09) COMP   VALUE 0.      02080000
020900     05  WS-JDN-TERM1            PIC S9(09) COMP   VALUE 0.      02090000
021000     05  WS-JDN-TERM2            PIC S9(09) COMP   VALUE 0.      02100000
021100     05  WS-JDN-TERM3            PIC S9(09) COMP   VALUE 0.      02110000
021200     05  WS-JDN-TERM4            PIC S9(09) COMP   VALUE 0.      02120000
021300     05  FILLER                  PIC X(02).                     02130000
021400 01  WS-JDN-PAIR.                                                02140000
021500     05  WS-JDN-CREATED          PIC S9(09) COMP   VALUE 0.      02150000
021600     05  WS-JDN-COMPLETED        PIC S9(09) COMP   VALUE 0.      02160000
021700 01  WS-JDN-PAIR-R REDEFINES WS-JDN-PAIR.                        02170000
021800     05  WS-JDN-TBL  PIC S9(09) COMP  OCCURS 2 INDEXED BY JX.     02180000
021900     05  FILLER                  PIC X(02).                     02190000
022000 01  WS-YMD-WORK.                                                02200000
022100     05  WS-YMD-DATE             PIC 9(08)  VALUE 0.             02210000
022200     05  WS-YMD-DATE-X REDEFINES WS-YMD-DATE.                    02220000
022300         10  WS-YMD-YYYY         PIC 9(04).                     02230000
022400         10  WS-YMD-MM           PIC 9(02).                     02240000
022500         10  WS-YMD-DD           PIC 9(02).                     02250000
022600*                                                               02260000
022700***************************************************************02270000
022800*    USER ACTIVITY WORK AREA                                     02280000
022900***************************************************************02290000
023000 01  WS-USER-TABLE-COUNTS.                                       02300000
023100     05  WS-MGR-TABLE-COUNT      PIC 9(04)  COMP  VALUE 0.       02310000
023200     05  WS-CUST-TABLE-COUNT     PIC 9(04)  COMP  VALUE 0.       02320000
023250     05  FILLER                  PIC X(02).                     02325000
023300*                                                               02330000
023400 01  WS-MANAGER-TABLE.                                           02340000
023500     05  WS-MGR-ENTRY  OCCURS 0 TO 0500 TIMES                    02350000
023600                       DEPENDING ON WS-MGR-TABLE-COUNT           02360000
023700                       INDEXED BY MGR-X.                         02370000
023800         10  WS-MGR-ID               PIC 9(05).                 02380000
024100         10  WS-MGR-ORDER-COUNT      PIC 9(07)  COMP-3.          02410000
024200         10  WS-MGR-REVENUE          PIC S9(10)V9(02) COMP-3.    02420000
024300*                                                               02430000
024400 01  WS-CUSTOMER-TABLE.                                          02440000
024500     05  WS-CUST-ENTRY OCCURS 0 TO 3000 TIMES                    02450000
024600                       DEPENDING ON WS-CUST-TABLE-COUNT          02460000
024700                       INDEXED BY CUST-X.                        02470000
024800         10  WS-CUST-ID              PIC 9(05).                 02480000
024900         10  WS-CUST-ORDER-COUNT     PIC 9(07)  COMP-3.          02490000
025000*                                                               02500000
025100 01  WS-TOP-MGR-WORK.                                            02510000
025200     05  WS-TOP-MGR-MAX-COUNT    PIC 9(07)  COMP-3  VALUE 0.     02520000
025300     05  WS-TOP-CUST-MAX-COUNT   PIC 9(07)  COMP-3  VALUE 0.     02530000
025310     05  WS-TOP-MGR-REV-TRACE    PIC S9(10)V9(02) VALUE 0.       02531000
025320     05  WS-TOP-MGR-REV-TRACE-X REDEFINES WS-TOP-MGR-REV-TRACE.  02532000
025330         10  WS-TMR-DOLLARS      PIC S9(10).                     02533000
025340         10  WS-TMR-CENTS        PIC 9(02).                      02534000
025350     05  FILLER                  PIC X(02).                     02535000
025400*                                                               02540000
025500***************************************************************02550000
025600*    CONTROL-FOOTER WORK AREA                                   02560000
025700***************************************************************02570000
025800 01  WS-CONTROL-TOTALS.                                          02580000
025900     05  WS-REQUESTS-PROCESSED   PIC S9(07) COMP-3  VALUE 0.     02590000
025950     05  FILLER                  PIC X(02).                     02595000
026000 77  WS-SECTIONS-PRODUCED        PIC S9(07) COMP-3  VALUE 0.     02600000
026100*                                                               02610000
026200***************************************************************02620000
026300*    PRINT LINES                                                02630000
026400***************************************************************02640000
026500 01  RPT-HEADER1.                                                02650000
026600     05  FILLER                  PIC X(16)                      02660000
026700             VALUE 'QUARTERLY STATISTICS REPORT'.                02670000
026800     05  FILLER                  PIC X(100) VALUE SPACES.       02680000
026900 01  RPT-HEADER2.                                                02690000
027000     05  FILLER                  PIC X(11) VALUE 'REPORT ID: '. 02700000
027100     05  RPT-H-ID                PIC ZZZZ9.                     02710000
027200     05  FILLER                  PIC X(03) VALUE SPACES.        02720000
027300     05  FILLER                  PIC X(07) VALUE 'TITLE: '.     02730000
027400     05  RPT-H-TITLE             PIC X(30).                     02740000
027500     05  FILLER                  PIC X(03) VALUE SPACES.        02750000
027600     05  FILLER                  PIC X(06) VALUE 'TYPE: '.      02760000
027700     05  RPT-H-TYPE              PIC X(08).                     02770000
027800     05  FILLER                  PIC X(64) VALUE SPACES.        02780000
027900 01  RPT-HEADER3.                                                02790000
028000     05  FILLER                  PIC X(08) VALUE 'PERIOD: '.    02800000
028100     05  FILLER                  PIC X(01) VALUE 'Q'.           02810000
028200     05  RPT-H-QTR-FROM          PIC 9.                         02820000
028300     05  FILLER                  PIC X(01) VALUE SPACES.        02830000
028400     05  RPT-H-YEAR-FROM         PIC 9(04).                     02840000
028500     05  FILLER                  PIC X(03) VALUE ' - '.         02850000
028600     05  FILLER                  PIC X(01) VALUE 'Q'.           02860000
028700     05  RPT-H-QTR-TO            PIC 9.                         02870000
028800     05  FILLER                  PIC X(01) VALUE SPACES.        02880000
028900     05  RPT-H-YEAR-TO           PIC 9(04).                     02890000
029000     05  FILLER                  PIC X(102) VALUE SPACES.       02900000
029100 01  RPT-ERROR-LINE.                                             02910000
029200     05  FILLER                  PIC X(23)                      02920000
029300             VALUE '*** REQUEST REJECTED - '.                   02930000
029400     05  RPT-ERR-REASON          PIC X(40) VALUE SPACES.        02940000
029500     05  FILLER                  PIC X(69) VALUE SPACES.        02950000
029600 01  RPT-JOB-HDR.                                                02960000
029700     05  FILLER                  PIC X(16) VALUE                02970000
029800             '  JOB ANALYSIS  '.                                02980000
029900     05  FILLER                  PIC X(116) VALUE SPACES.       02990000
030000 01  RPT-JOB-DETAIL1.                                            03000000
030100     05  FILLER                  PIC X(20) VALUE                03010000
030200             '    TOTAL JOBS.....'.                             03020000
030300     05  RPT-J-TOTAL             PIC ZZZ,ZZZ,ZZ9.               03030000
030400     05  FILLER                  PIC X(101) VALUE SPACES.       03040000
030500 01  RPT-JOB-DETAIL2.                                            03050000
030600     05  FILLER                  PIC X(32) VALUE                03060000
030700             '    AVG COMPLETION - REGULAR....'.                03070000
030800     05  RPT-J-AVG-REG           PIC Z,ZZZ,ZZ9.99.               03080000
030900     05  FILLER                  PIC X(89) VALUE SPACES.        03090000
031000 01  RPT-JOB-DETAIL3.                                            03100000
031100     05  FILLER                  PIC X(32) VALUE                03110000
031200             '    AVG COMPLETION - WAFER-RUN..'.                03120000
031300     05  RPT-J-AVG-WFR           PIC Z,ZZZ,ZZ9.99.               03130000
031400     05  FILLER                  PIC X(89) VALUE SPACES.        03140000
031500 01  RPT-JOB-STATE-LINE.                                         03150000
031600     05  FILLER                  PIC X(04) VALUE '    '.        03160000
031700     05  RPT-JS-LABEL            PIC X(16) VALUE SPACES.        03170000
031800     05  RPT-JS-COUNT            PIC ZZZ,ZZZ,ZZ9.               03180000
031900     05  FILLER                  PIC X(101) VALUE SPACES.       03190000
032000 01  RPT-ORDER-HDR.                                              03200000
032100     05  FILLER                  PIC X(16) VALUE                03210000
032200             '  ORDER ANALYSIS'.                                03220000
032300     05  FILLER                  PIC X(116) VALUE SPACES.       03230000
032400 01  RPT-ORDER-DETAIL1.                                          03240000
032500     05  FILLER                  PIC X(20) VALUE                03250000
032600             '    TOTAL ORDERS...'.                             03260000
032700     05  RPT-O-TOTAL             PIC ZZZ,ZZZ,ZZ9.               03270000
032800     05  FILLER                  PIC X(101) VALUE SPACES.       03280000
032900 01  RPT-ORDER-DETAIL2.                                          03290000
033000     05  FILLER                  PIC X(20) VALUE                03300000
033100             '    TOTAL REVENUE..'.                              03310000
033200     05  RPT-O-REVENUE           PIC Z,ZZZ,ZZZ,ZZ9.99.           03320000
033300     05  FILLER                  PIC X(90) VALUE SPACES.        03330000
033400 01  RPT-ORDER-DETAIL3.                                          03340000
033500     05  FILLER                  PIC X(20) VALUE                03350000
033600             '    AVG ORDER VALUE'.                              03360000
033700     05  RPT-O-AVG-VALUE         PIC Z,ZZZ,ZZ9.99.               03370000
033800     05  FILLER                  PIC X(90) VALUE SPACES.        03380000
033900 01  RPT-ORDER-STATUS-LINE.                                      03390000
034000     05  FILLER                  PIC X(04) VALUE '    '.        03400000
034100     05  RPT-OS-LABEL            PIC X(16) VALUE SPACES.        03410000
034200     05  RPT-OS-COUNT            PIC ZZZ,ZZZ,ZZ9.               03420000
034300     05  FILLER                  PIC X(101) VALUE SPACES.       03430000
034400 01  RPT-ORDER-DETAIL4.                                          03440000
034500     05  FILLER                  PIC X(24) VALUE                03450000
034600             '    AVG PROCESSING TIME'.                          03460000
034700     05  RPT-O-PROC-TIME         PIC Z,ZZZ,ZZ9.99.               03470000
034800     05  RPT-O-PROC-NA           PIC X(03) VALUE SPACES.         03480000
034900     05  FILLER                  PIC X(94) VALUE SPACES.        03490000
035000 01  RPT-USER-HDR.                                               03500000
035100     05  FILLER                  PIC X(16) VALUE                03510000
035200             '  USER ACTIVITY '.                                03520000
035300     05  FILLER                  PIC X(116) VALUE SPACES.       03530000
035400 01  RPT-USER-DETAIL1.                                           03540000
035500     05  FILLER                  PIC X(20) VALUE                03550000
035600             '    ACTIVE USERS...'.                              03560000
035700     05  RPT-U-ACTIVE            PIC ZZZ,ZZZ,ZZ9.               03570000
035800     05  FILLER                  PIC X(101) VALUE SPACES.       03580000
035900 01  RPT-USER-DETAIL2.                                           03590000
036000     05  FILLER                  PIC X(20) VALUE                03600000
036100             '    NEW CUSTOMERS..'.                              03610000
036200     05  RPT-U-NEWCUST           PIC ZZZ,ZZZ,ZZ9.               03620000
036300     05  FILLER                  PIC X(101) VALUE SPACES.       03630000
036400 01  RPT-USER-DETAIL3.                                           03640000
036500     05  FILLER                  PIC X(20) VALUE                03650000
036600             '    ACTIVE MANAGERS'.                              03660000
036700     05  RPT-U-ACTMGR            PIC ZZZ,ZZZ,ZZ9.               03670000
036800     05  FILLER                  PIC X(101) VALUE SPACES.       03680000
036900 01  RPT-USER-DETAIL4.                                           03690000
037000     05  FILLER                  PIC X(20) VALUE                03700000
037100             '    TOP MANAGER....'.                              03710000
037200     05  RPT-U-TOPMGR            PIC ZZZZ9.                     03720000
037300     05  RPT-U-TOPMGR-NONE       PIC X(04) VALUE SPACES.        03730000
037400     05  FILLER                  PIC X(03) VALUE SPACES.        03740000
037500     05  FILLER                  PIC X(08) VALUE 'ORDERS: '.    03750000
037600     05  RPT-U-TOPMGR-ORD        PIC ZZZ,ZZZ,ZZ9.               03760000
037700     05  FILLER                  PIC X(03) VALUE SPACES.        03770000
037800     05  FILLER                  PIC X(09) VALUE 'REVENUE: '.   03780000
037900     05  RPT-U-TOPMGR-REV        PIC Z,ZZZ,ZZZ,ZZ9.99.          03790000
038000     05  FILLER                  PIC X(48) VALUE SPACES.        03800000
038100 01  RPT-USER-DETAIL5.                                           03810000
038200     05  FILLER                  PIC X(20) VALUE                03820000
038300             '    TOP CUSTOMER...'.                              03830000
038400     05  RPT-U-TOPCUST           PIC ZZZZ9.                     03840000
038500     05  RPT-U-TOPCUST-NONE      PIC X(04) VALUE SPACES.        03850000
038600     05  FILLER                  PIC X(89) VALUE SPACES.        03860000
038700 01  RPT-FOOTER1.                                                03870000
038800     05  FILLER                  PIC X(28) VALUE                03880000
038900             'REQUESTS PROCESSED.........'.                      03890000
039000     05  RPT-F-REQUESTS          PIC ZZZ,ZZZ,ZZ9.               03900000
039100     05  FILLER                  PIC X(93) VALUE SPACES.        03910000
039200 01  RPT-FOOTER2.                                                03920000
039300     05  FILLER                  PIC X(28) VALUE                03930000
039400             'SECTIONS PRODUCED..........'.                      03940000
039500     05  RPT-F-SECTIONS          PIC ZZZ,ZZZ,ZZ9.               03950000
039600     05  FILLER                  PIC X(93) VALUE SPACES.        03960000
039700 77  FILLER-BLANK-LINE           PIC X(132) VALUE SPACES.       03970000
039800*                                                               03980000
039900 LINKAGE SECTION.                                                03990000
040000*    (NONE - QTRSTAT IS THE TOP OF THE JOB STEP.)                04000000
040100                                                                04010000
040200***************************************************************04020000
040300 PROCEDURE DIVISION.                                             04030000
040400***************************************************************04040000
040500                                                                04050000
040600 000-MAIN.                                                      04060000
040700     ACCEPT CURRENT-DATE FROM DATE.                             04070000
040800     ACCEPT CURRENT-TIME FROM TIME.                             04080000
040900     DISPLAY 'QTRSTAT STARTED DATE = ' CURRENT-MONTH '/'        04090000
041000             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.        04100000
041100     DISPLAY '              TIME = ' CURRENT-HOUR ':'           04110000
041200             CURRENT-MINUTE ':' CURRENT-SECOND.                  04120000
041300                                                                04130000
041400     PERFORM 700-OPEN-FILES.                                    04140000
041500     PERFORM 710-READ-REQUEST.                                  04150000
041600     PERFORM 100-PROCESS-REQUESTS                               04160000
041700             UNTIL REQUEST-FILE-EOF.                            04170000
041800     PERFORM 850-PRINT-CONTROL-FOOTER.                           04180000
041900     PERFORM 790-CLOSE-FILES.                                   04190000
042000                                                                04200000
042100     GOBACK.                                                    04210000
042200                                                                04220000
042300 100-PROCESS-REQUESTS.                                          04230000
042400     ADD 1 TO WS-REQUESTS-PROCESSED.                             04240000
042600     PERFORM 150-RESOLVE-WINDOW THRU 150-EXIT.                  04260000
042700                                                                04270000
042800     IF WS-WINDOW-IS-BAD                                        04280000
042900         PERFORM 890-PRINT-REJECT THRU 890-EXIT                 04290000
043000     ELSE                                                       04300000
043100         PERFORM 800-PRINT-HEADER THRU 800-EXIT                 04310000
043200                                                                04320000
043300         IF RPT-TYPE-JOB OR RPT-TYPE-COMBINED                   04330000
043400             PERFORM 300-JOB-STATS-PASS THRU 399-EXIT           04340000
043500             PERFORM 820-PRINT-JOB-SECTION THRU 820-EXIT        04350000
043600             ADD 1 TO WS-SECTIONS-PRODUCED                      04360000
043700         END-IF                                                 04370000
043800                                                                04380000
043900         IF RPT-TYPE-ORDER OR RPT-TYPE-COMBINED                 04390000
044000             PERFORM 400-ORDER-STATS-PASS THRU 499-EXIT         04400000
044100             PERFORM 830-PRINT-ORDER-SECTION THRU 830-EXIT      04410000
044200             ADD 1 TO WS-SECTIONS-PRODUCED                      04420000
044300         END-IF                                                 04430000
044400                                                                04440000
044500         IF RPT-TYPE-USER OR RPT-TYPE-COMBINED                  04450000
044600             PERFORM 500-USER-STATS-PASS THRU 599-EXIT          04460000
044700             PERFORM 840-PRINT-USER-SECTION THRU 840-EXIT       04470000
044800             ADD 1 TO WS-SECTIONS-PRODUCED                      04480000
044900         END-IF                                                 04490000
045000     END-IF.                                                    04500000
045100                                                                04510000
045200     PERFORM 710-READ-REQUEST.                                  04520000
045300                                                                04530000
045400 150-RESOLVE-WINDOW.                                            04540000
045500     CALL 'QTRDATE' USING RPT-QTR-FROM RPT-YEAR-FROM            04550000
045600                          RPT-QTR-TO   RPT-YEAR-TO              04560000
045700                          WS-WINDOW-START-DATE                  04570000
045800                          WS-WINDOW-END-DATE                    04580000
045900                          WS-WINDOW-VALID.                      04590000
046000 150-EXIT.                                                      04600000
046100     EXIT.                                                      04610000
046200                                                                04620000
046300***************************************************************04630000
046400*    JOB STATISTICS PASS - FULL SCAN OF JOBS FOR THIS REQUEST   04640000
046500***************************************************************04650000
046600 300-JOB-STATS-PASS.                                            04660000
046700     MOVE RPT-ID TO JR-REPORT-ID.                                04670000
046800     MOVE 0 TO JR-TOTAL-JOBS JR-JOBS-CREATED JR-JOBS-ACTIVE      04680000
046900               JR-JOBS-COMPLETED JR-JOBS-FAILED JR-JOBS-DELAYED  04690000
047000               JR-AVG-COMPL-REGULAR JR-AVG-COMPL-WAFER.         04700000
047100     MOVE 0 TO WS-REG-COMPL-SUM WS-REG-COMPL-CNT                04710000
047200               WS-WAFER-COMPL-SUM WS-WAFER-COMPL-CNT.            04720000
047300                                                                04730000
047400     OPEN INPUT JOBS-FILE.                                      04740000
047500     MOVE 'N' TO WS-JOBS-EOF.                                   04750000
047600     PERFORM 310-READ-JOB.                                      04760000
047700     PERFORM 320-JOB-DETAIL THRU 320-EXIT                       04770000
047800             UNTIL JOBS-FILE-EOF.                                04780000
047900     CLOSE JOBS-FILE.                                           04790000
048000                                                                04800000
048100     PERFORM 395-COMPUTE-JOB-AVERAGES THRU 395-EXIT.            04810000
048200                                                                04820000
048300     WRITE JOB-RESULT-REC.                                      04830000
048400 399-EXIT.                                                      04840000
048500     EXIT.                                                      04850000
048600                                                                04860000
048700 310-READ-JOB.                                                  04870000
048800     READ JOBS-FILE                                             04880000
049000       AT END MOVE 'Y' TO WS-JOBS-EOF.                          04900000
049100                                                                04910000
049200 320-JOB-DETAIL.                                                04920000
049300     IF JOB-START-DATE >= WS-WINDOW-START-DATE                  04930000
049400        AND JOB-START-DATE <= WS-WINDOW-END-DATE                04940000
049500         ADD 1 TO JR-TOTAL-JOBS                                 04950000
049600         EVALUATE TRUE                                          04960000
049700             WHEN JOB-STATE-CREATED                              04970000
049800                 ADD 1 TO JR-JOBS-CREATED                       04980000
049900             WHEN JOB-STATE-ACTIVE                              04990000
050000                 ADD 1 TO JR-JOBS-ACTIVE                        05000000
050100             WHEN JOB-STATE-COMPLETED                            05010000
050200                 ADD 1 TO JR-JOBS-COMPLETED                     05020000
050300                 PERFORM 330-ACCUM-JOB-COMPLETION THRU 330-EXIT 05030000
050400             WHEN JOB-STATE-FAILED                              05040000
050500                 ADD 1 TO JR-JOBS-FAILED                        05050000
050600             WHEN JOB-STATE-DELAYED                             05060000
050700                 ADD 1 TO JR-JOBS-DELAYED                       05070000
050800         END-EVALUATE                                            05080000
050900     END-IF.                                                    05090000
051000                                                                05100000
051100     PERFORM 310-READ-JOB.                                      05110000
051200 320-EXIT.                                                      05120000
051300     EXIT.                                                      05130000
051400                                                                05140000
051500 330-ACCUM-JOB-COMPLETION.                                      05150000
051600*    USE THE STORED COMPLETION TIME UNLESS IT WAS LEFT ZERO AND 05160000
051700*    THE EXTRACT GAVE US AN END TIMESTAMP TO DERIVE IT FROM.    05170000
051800     MOVE JOB-COMPL-TIME TO WS-JOB-COMPL-TIME.                  05180000
051900     IF WS-JOB-COMPL-TIME = 0 AND JOB-END-DATE NOT = 0          05190000
052000         CALL 'JOBCOMPL' USING JOB-START-DATE JOB-START-SECS    05200000
052100                               JOB-END-DATE   JOB-END-SECS      05210000
052200                               WS-JOB-COMPL-TIME                05220000
052300     END-IF.                                                    05230000
052400                                                                05240000
052500     IF JOB-TYPE-REGULAR                                        05250000
052600         ADD WS-JOB-COMPL-TIME TO WS-REG-COMPL-SUM              05260000
052700         ADD 1 TO WS-REG-COMPL-CNT                              05270000
052800     ELSE                                                       05280000
052900         ADD WS-JOB-COMPL-TIME TO WS-WAFER-COMPL-SUM            05290000
053000         ADD 1 TO WS-WAFER-COMPL-CNT                            05300000
053100     END-IF.                                                    05310000
053200 330-EXIT.                                                      05320000
053300     EXIT.                                                      05330000
053400                                                                05340000
053500 395-COMPUTE-JOB-AVERAGES.                                      05350000
053600     IF WS-REG-COMPL-CNT > 0                                    05360000
053700         COMPUTE JR-AVG-COMPL-REGULAR ROUNDED =                  05370000
053800                 WS-REG-COMPL-SUM / WS-REG-COMPL-CNT            05380000
053900     END-IF.                                                    05390000
054000     IF WS-WAFER-COMPL-CNT > 0                                  05400000
054100         COMPUTE JR-AVG-COMPL-WAFER ROUNDED =                    05410000
054200                 WS-WAFER-COMPL-SUM / WS-WAFER-COMPL-CNT        05420000
054300     END-IF.                                                    05430000
054400 395-EXIT.                                                      05440000
054500     EXIT.                                                      05450000
054600                                                                05460000
054700***************************************************************05470000
054800*    ORDER STATISTICS PASS - FULL SCAN OF ORDERS FOR REQUEST    05480000
054900***************************************************************05490000
055000 400-ORDER-STATS-PASS.                                          05500000
055100     MOVE RPT-ID TO OR-REPORT-ID.                                05510000
055200     MOVE 0 TO OR-TOTAL-ORDERS OR-TOTAL-REVENUE                  05520000
055300               OR-ORDERS-DRAFT OR-ORDERS-SUBMITTED              05530000
055400               OR-ORDERS-INPROG OR-ORDERS-COMPLETED             05540000
055500               OR-ORDERS-CANCELLED OR-AVG-ORDER-VALUE           05550000
055600               OR-AVG-PROC-TIME.                                05560000
055700     MOVE 'N' TO OR-PROC-TIME-PRESENT.                          05570000
055800     MOVE 0 TO WS-PROC-TIME-SUM WS-PROC-TIME-CNT.               05580000
055900                                                                05590000
056000     OPEN INPUT ORDERS-FILE.                                    05600000
056100     MOVE 'N' TO WS-ORDERS-EOF.                                 05610000
056200     PERFORM 410-READ-ORDER.                                    05620000
056300     PERFORM 420-ORDER-DETAIL THRU 420-EXIT                     05630000
056400             UNTIL ORDERS-FILE-EOF.                              05640000
056500     CLOSE ORDERS-FILE.                                         05650000
056600                                                                05660000
056700     PERFORM 495-COMPUTE-ORDER-AVERAGES THRU 495-EXIT.          05670000
056800                                                                05680000
056900     WRITE ORDER-RESULT-REC.                                    05690000
057000 499-EXIT.                                                      05700000
057100     EXIT.                                                      05710000
057200                                                                05720000
057300 410-READ-ORDER.                                                05730000
057400     READ ORDERS-FILE                                           05740000
057500       AT END MOVE 'Y' TO WS-ORDERS-EOF.                        05750000
057600                                                                05760000
057700 420-ORDER-DETAIL.                                              05770000
057800     IF ORD-CREATED-DATE >= WS-WINDOW-START-DATE                05780000
057900        AND ORD-CREATED-DATE <= WS-WINDOW-END-DATE              05790000
058000         ADD 1 TO OR-TOTAL-ORDERS                               05800000
058100         ADD ORD-TOTAL-PRICE TO OR-TOTAL-REVENUE                05810000
058200         EVALUATE TRUE                                          05820000
058300             WHEN ORD-STATUS-DRAFT                              05830000
058400                 ADD 1 TO OR-ORDERS-DRAFT                       05840000
058500             WHEN ORD-STATUS-SUBMITTED                          05850000
058600                 ADD 1 TO OR-ORDERS-SUBMITTED                   05860000
058700             WHEN ORD-STATUS-INPROGRESS                         05870000
058800                 ADD 1 TO OR-ORDERS-INPROG                      05880000
058900             WHEN ORD-STATUS-COMPLETED                          05890000
059000                 ADD 1 TO OR-ORDERS-COMPLETED                   05900000
059100                 IF ORD-COMPLETED-DATE NOT = 0                  05910000
059200                     PERFORM 450-CALC-ORDER-PROC-DAYS           05920000
059300                             THRU 450-EXIT                      05930000
059400                     ADD WS-ORDER-PROC-DAYS TO WS-PROC-TIME-SUM 05940000
059500                     ADD 1 TO WS-PROC-TIME-CNT                  05950000
059600                 END-IF                                          05960000
059700             WHEN ORD-STATUS-CANCELLED                          05970000
059800                 ADD 1 TO OR-ORDERS-CANCELLED                   05980000
059900         END-EVALUATE                                            05990000
060000     END-IF.                                                    06000000
060100                                                                06010000
060200     PERFORM 410-READ-ORDER.                                    06020000
060300 420-EXIT.                                                      06030000
060400     EXIT.                                                      06040000
060500                                                                06050000
060600 450-CALC-ORDER-PROC-DAYS.                                      06060000
060700*    DAYS BETWEEN ORD-CREATED-DATE AND ORD-COMPLETED-DATE VIA   06070000
060800*    THE SAME JULIAN DAY NUMBER FORMULA JOBCOMPL USES, KEPT     06080000
060900*    LOCAL HERE SINCE ONLY ONE DATE PAIR IS EVER IN FLIGHT.     06090000
061000     MOVE ORD-CREATED-DATE TO WS-YMD-DATE.                      06100000
061100     PERFORM 460-CALC-JDN THRU 460-EXIT.                        06110000
061200     MOVE WS-JDN-TBL(1) TO WS-JDN-CREATED.                      06120000
061300                                                                06130000
061400     MOVE ORD-COMPLETED-DATE TO WS-YMD-DATE.                    06140000
061500     PERFORM 460-CALC-JDN THRU 460-EXIT.                        06150000
061600     MOVE WS-JDN-TBL(1) TO WS-JDN-COMPLETED.                    06160000
061700                                                                06170000
061800     COMPUTE WS-ORDER-PROC-DAYS ROUNDED =                        06180000
061900             (WS-JDN-COMPLETED - WS-JDN-CREATED) +               06190000
062000             ((ORD-COMPLETED-SECS - ORD-CREATED-SECS) / 86400). 06200000
062100 450-EXIT.                                                      06210000
062200     EXIT.                                                      06220000
062300                                                                06230000
062400 460-CALC-JDN.                                                  06240000
062500     COMPUTE WS-JDN-A  = (14 - WS-YMD-MM) / 12.                 06250000
062600     COMPUTE WS-JDN-Y2 = WS-YMD-YYYY + 4800 - WS-JDN-A.         06260000
062700     COMPUTE WS-JDN-M2 = WS-YMD-MM + (12 * WS-JDN-A) - 3.       06270000
062800     COMPUTE WS-JDN-TERM1 = ((153 * WS-JDN-M2) + 2) / 5.        06280000
062900     COMPUTE WS-JDN-TERM2 = WS-JDN-Y2 / 4.                      06290000
063000     COMPUTE WS-JDN-TERM3 = WS-JDN-Y2 / 100.                    06300000
063100     COMPUTE WS-JDN-TERM4 = WS-JDN-Y2 / 400.                    06310000
063200     COMPUTE WS-JDN-TBL(1) = WS-YMD-DD + WS-JDN-TERM1           06320000
063300             + (365 * WS-JDN-Y2) + WS-JDN-TERM2                 06330000
063400             - WS-JDN-TERM3 + WS-JDN-TERM4 - 32045.             06340000
063500 460-EXIT.                                                      06350000
063600     EXIT.                                                      06360000
063700                                                                06370000
063800 495-COMPUTE-ORDER-AVERAGES.                                    06380000
063900     IF OR-TOTAL-ORDERS > 0                                     06390000
064000         COMPUTE OR-AVG-ORDER-VALUE ROUNDED =                    06400000
064100                 OR-TOTAL-REVENUE / OR-TOTAL-ORDERS             06410000
064200     END-IF.                                                    06420000
064300     IF WS-PROC-TIME-CNT > 0                                    06430000
064400         COMPUTE OR-AVG-PROC-TIME ROUNDED =                      06440000
064500                 WS-PROC-TIME-SUM / WS-PROC-TIME-CNT            06450000
064600         MOVE 'Y' TO OR-PROC-TIME-PRESENT                       06460000
064700     END-IF.                                                    06470000
064800 495-EXIT.                                                      06480000
064900     EXIT.                                                      06490000
065000                                                                06500000
065100***************************************************************06510000
065200*    USER ACTIVITY PASS - ONE USER-FILE SCAN BUILDS THE COUNTS  06520000
065300*    AND THE MANAGER/CUSTOMER TABLES; TWO ORDER-FILE SCANS      06530000
065400*    ACCUMULATE EACH TABLE'S IN-WINDOW ORDER COUNT AND REVENUE. 06540000
065500***************************************************************06550000
065600 500-USER-STATS-PASS.                                           06560000
065700     MOVE RPT-ID TO UR-REPORT-ID.                                06570000
065800     MOVE 0 TO UR-ACTIVE-USERS UR-NEW-CUSTOMERS                  06580000
065900               UR-ACTIVE-MANAGERS UR-TOP-MANAGER-ID             06590000
066000               UR-TOP-CUSTOMER-ID UR-TOP-MGR-ORDERS             06600000
066100               UR-TOP-MGR-REVENUE.                              06610000
066200     MOVE 0 TO WS-MGR-TABLE-COUNT WS-CUST-TABLE-COUNT            06620000
066300               WS-TOP-MGR-MAX-COUNT WS-TOP-CUST-MAX-COUNT.       06630000
066400                                                                06640000
066500     PERFORM 510-LOAD-USER-TABLES THRU 519-EXIT.                06650000
066600     PERFORM 520-ACCUM-MANAGER-ORDERS THRU 529-EXIT.            06660000
066700     PERFORM 530-ACCUM-CUSTOMER-ORDERS THRU 539-EXIT.           06670000
066800     PERFORM 595-FIND-TOP-MANAGER THRU 595-EXIT.                06680000
066900     PERFORM 596-FIND-TOP-CUSTOMER THRU 596-EXIT.               06690000
067000                                                                06700000
067100     WRITE USER-RESULT-REC.                                     06710000
067200 599-EXIT.                                                      06720000
067300     EXIT.                                                      06730000
067400                                                                06740000
067500 510-LOAD-USER-TABLES.                                          06750000
067600     OPEN INPUT USERS-FILE.                                     06760000
067700     MOVE 'N' TO WS-USERS-EOF.                                  06770000
067800     PERFORM 511-READ-USER.                                     06780000
067900     PERFORM 512-USER-DETAIL THRU 512-EXIT                      06790000
068000             UNTIL USERS-FILE-EOF.                               06800000
068100     CLOSE USERS-FILE.                                          06810000
068200 519-EXIT.                                                      06820000
068300     EXIT.                                                      06830000
068400                                                                06840000
068500 511-READ-USER.                                                 06850000
068600     READ USERS-FILE                                            06860000
068700       AT END MOVE 'Y' TO WS-USERS-EOF.                          06870000
068800                                                                06880000
068900 512-USER-DETAIL.                                               06890000
069000     IF USR-LAST-LOGIN NOT = 0                                   06900000
069100        AND USR-LAST-LOGIN >= WS-WINDOW-START-DATE               06910000
069200        AND USR-LAST-LOGIN <= WS-WINDOW-END-DATE                 06920000
069300         ADD 1 TO UR-ACTIVE-USERS                               06930000
069400         IF USR-ROLE-MANAGER                                    06940000
069500             ADD 1 TO UR-ACTIVE-MANAGERS                        06950000
069600         END-IF                                                  06960000
069700     END-IF.                                                    06970000
069800                                                                06980000
069900     IF USR-ROLE-CUSTOMER                                       06990000
070000        AND USR-DATE-JOINED >= WS-WINDOW-START-DATE              07000000
070100        AND USR-DATE-JOINED <= WS-WINDOW-END-DATE                07010000
070200         ADD 1 TO UR-NEW-CUSTOMERS                              07020000
070300     END-IF.                                                    07030000
070400                                                                07040000
070500     IF USR-ROLE-MANAGER                                        07050000
070600         ADD 1 TO WS-MGR-TABLE-COUNT                            07060000
070700         SET MGR-X TO WS-MGR-TABLE-COUNT                        07070000
070800         MOVE USR-ID TO WS-MGR-ID(MGR-X)                        07080000
070900         MOVE 0      TO WS-MGR-ORDER-COUNT(MGR-X)               07090000
071000         MOVE 0      TO WS-MGR-REVENUE(MGR-X)                    07100000
071100     END-IF.                                                    07110000
071200                                                                07120000
071300     IF USR-ROLE-CUSTOMER                                       07130000
071400         ADD 1 TO WS-CUST-TABLE-COUNT                           07140000
071500         SET CUST-X TO WS-CUST-TABLE-COUNT                      07150000
071600         MOVE USR-ID TO WS-CUST-ID(CUST-X)                      07160000
071700         MOVE 0      TO WS-CUST-ORDER-COUNT(CUST-X)             07170000
071800     END-IF.                                                    07180000
071900                                                                07190000
072000     PERFORM 511-READ-USER.                                     07200000
072100 512-EXIT.                                                      07210000
072200     EXIT.                                                      07220000
072300                                                                07230000
072400 520-ACCUM-MANAGER-ORDERS.                                      07240000
072500     IF WS-MGR-TABLE-COUNT = 0                                  07250000
072600         GO TO 529-EXIT                                         07260000
072700     END-IF.                                                    07270000
072800     OPEN INPUT ORDERS-FILE.                                    07280000
072900     MOVE 'N' TO WS-ORDERS-EOF.                                 07290000
073000     PERFORM 410-READ-ORDER.                                    07300000
073100     PERFORM 521-MANAGER-ORDER-DETAIL THRU 521-EXIT             07310000
073200             UNTIL ORDERS-FILE-EOF.                              07320000
073300     CLOSE ORDERS-FILE.                                         07330000
073400 529-EXIT.                                                      07340000
073500     EXIT.                                                      07350000
073600                                                                07360000
073700 521-MANAGER-ORDER-DETAIL.                                      07370000
073800     IF ORD-CREATED-DATE >= WS-WINDOW-START-DATE                07380000
073900        AND ORD-CREATED-DATE <= WS-WINDOW-END-DATE              07390000
074000         SET MGR-X TO 1                                         07400000
074100         SEARCH WS-MGR-ENTRY                                     07410000
074200             AT END                                              07420000
074300                 CONTINUE                                        07430000
074400             WHEN WS-MGR-ID(MGR-X) = ORD-MANAGER-ID              07440000
074500                 ADD 1 TO WS-MGR-ORDER-COUNT(MGR-X)             07450000
074600                 ADD ORD-TOTAL-PRICE TO WS-MGR-REVENUE(MGR-X)   07460000
074700         END-SEARCH                                              07470000
074800     END-IF.                                                    07480000
074900                                                                07490000
075000     PERFORM 410-READ-ORDER.                                    07500000
075100 521-EXIT.                                                      07510000
075200     EXIT.                                                      07520000
075300                                                                07530000
075400 530-ACCUM-CUSTOMER-ORDERS.                                     07540000
075500     IF WS-CUST-TABLE-COUNT = 0                                 07550000
075600         GO TO 539-EXIT                                         07560000
075700     END-IF.                                                    07570000
075800     OPEN INPUT ORDERS-FILE.                                    07580000
075900     MOVE 'N' TO WS-ORDERS-EOF.                                 07590000
076000     PERFORM 410-READ-ORDER.                                    07600000
076100     PERFORM 531-CUSTOMER-ORDER-DETAIL THRU 531-EXIT            07610000
076200             UNTIL ORDERS-FILE-EOF.                              07620000
076300     CLOSE ORDERS-FILE.                                         07630000
076400 539-EXIT.                                                      07640000
076500     EXIT.                                                      07650000
076600                                                                07660000
076700 531-CUSTOMER-ORDER-DETAIL.                                     07670000
076800     IF ORD-CREATED-DATE >= WS-WINDOW-START-DATE                07680000
076900        AND ORD-CREATED-DATE <= WS-WINDOW-END-DATE              07690000
077000         SET CUST-X TO 1                                        07700000
077100         SEARCH WS-CUST-ENTRY                                    07710000
077200             AT END                                              07720000
077300                 CONTINUE                                        07730000
077400             WHEN WS-CUST-ID(CUST-X) = ORD-CUSTOMER-ID          07740000
077500                 ADD 1 TO WS-CUST-ORDER-COUNT(CUST-X)           07750000
077600         END-SEARCH                                              07760000
077700     END-IF.                                                    07770000
077800                                                                07780000
077900     PERFORM 410-READ-ORDER.                                    07790000
078000 531-EXIT.                                                      07800000
078100     EXIT.                                                      07810000
078200                                                                07820000
078300 595-FIND-TOP-MANAGER.                                          07830000
078400*    STRICTLY-GREATER SCAN IN FILE (TABLE BUILD) ORDER - THE    07840000
078500*    FIRST MANAGER TO REACH A GIVEN COUNT KEEPS THE TOP SPOT.   07850000
078600     IF WS-MGR-TABLE-COUNT = 0                                  07860000
078700         GO TO 595-EXIT                                          07870000
078800     END-IF.                                                    07880000
078900     PERFORM 597-CHECK-ONE-MANAGER THRU 597-EXIT                07890000
079000             VARYING MGR-X FROM 1 BY 1                          07900000
079100             UNTIL MGR-X > WS-MGR-TABLE-COUNT.                  07910000
079800 595-EXIT.                                                      07980000
079900     EXIT.                                                      07990000
080000                                                                08000000
080100 596-FIND-TOP-CUSTOMER.                                         08010000
080200     IF WS-CUST-TABLE-COUNT = 0                                 08020000
080300         GO TO 596-EXIT                                          08030000
080400     END-IF.                                                    08040000
080500     PERFORM 598-CHECK-ONE-CUSTOMER THRU 598-EXIT               08050000
080600             VARYING CUST-X FROM 1 BY 1                          08060000
080700             UNTIL CUST-X > WS-CUST-TABLE-COUNT.                08070000
081200 596-EXIT.                                                      08120000
081300     EXIT.                                                      08130000
081310                                                                08131000
081320 597-CHECK-ONE-MANAGER.                                         08132000
081330     IF WS-MGR-ORDER-COUNT(MGR-X) > WS-TOP-MGR-MAX-COUNT        08133000
081340         MOVE WS-MGR-ORDER-COUNT(MGR-X) TO WS-TOP-MGR-MAX-COUNT 08134000
081350         MOVE WS-MGR-ID(MGR-X)          TO UR-TOP-MANAGER-ID    08135000
081360         MOVE WS-MGR-ORDER-COUNT(MGR-X) TO UR-TOP-MGR-ORDERS    08136000
081370         MOVE WS-MGR-REVENUE(MGR-X)     TO UR-TOP-MGR-REVENUE   08137000
081372         MOVE WS-MGR-REVENUE(MGR-X)     TO WS-TOP-MGR-REV-TRACE 08137500
081374*        DISPLAY 'NEW TOP MGR ' WS-MGR-ID(MGR-X) ' $'           08137600
081376*            WS-TMR-DOLLARS '.' WS-TMR-CENTS                    08137700
081380     END-IF.                                                    08138000
081390 597-EXIT.                                                      08139000
081400     EXIT.                                                      08140000
081410                                                                08141000
081420 598-CHECK-ONE-CUSTOMER.                                        08142000
081430     IF WS-CUST-ORDER-COUNT(CUST-X) > WS-TOP-CUST-MAX-COUNT     08143000
081440         MOVE WS-CUST-ORDER-COUNT(CUST-X) TO WS-TOP-CUST-MAX-COUNT08144000
081450         MOVE WS-CUST-ID(CUST-X) TO UR-TOP-CUSTOMER-ID          08145000
081460     END-IF.                                                    08146000
081470 598-EXIT.                                                      08147000
081480     EXIT.                                                      08148000
081490                                                                08149000
081500***************************************************************08150000
081600*    REPORT PRINT PARAGRAPHS                                    08160000
081700***************************************************************08170000
081800 800-PRINT-HEADER.                                              08180000
081900     WRITE REPORT-LINE FROM FILLER-BLANK-LINE AFTER 2.          08190000
082000     WRITE REPORT-LINE FROM RPT-HEADER1.                        08200000
082100     MOVE RPT-ID    TO RPT-H-ID.                                08210000
082200     MOVE RPT-TITLE TO RPT-H-TITLE.                             08220000
082300     MOVE RPT-TYPE  TO RPT-H-TYPE.                              08230000
082400     WRITE REPORT-LINE FROM RPT-HEADER2.                        08240000
082500     MOVE RPT-QTR-FROM  TO RPT-H-QTR-FROM.                      08250000
082600     MOVE RPT-YEAR-FROM TO RPT-H-YEAR-FROM.                     08260000
082700     MOVE RPT-QTR-TO    TO RPT-H-QTR-TO.                        08270000
082800     MOVE RPT-YEAR-TO   TO RPT-H-YEAR-TO.                       08280000
082900     WRITE REPORT-LINE FROM RPT-HEADER3.                        08290000
083000 800-EXIT.                                                      08300000
083100     EXIT.                                                      08310000
083200                                                                08320000
083300 820-PRINT-JOB-SECTION.                                         08330000
083400     WRITE REPORT-LINE FROM RPT-JOB-HDR.                        08340000
083500     MOVE JR-TOTAL-JOBS TO RPT-J-TOTAL.                          08350000
083600     WRITE REPORT-LINE FROM RPT-JOB-DETAIL1.                    08360000
083700     MOVE JR-AVG-COMPL-REGULAR TO RPT-J-AVG-REG.                08370000
083800     WRITE REPORT-LINE FROM RPT-JOB-DETAIL2.                    08380000
083900     MOVE JR-AVG-COMPL-WAFER   TO RPT-J-AVG-WFR.                08390000
084000     WRITE REPORT-LINE FROM RPT-JOB-DETAIL3.                    08400000
084100     MOVE 'CREATED'   TO RPT-JS-LABEL.                           08410000
084200     MOVE JR-JOBS-CREATED TO RPT-JS-COUNT.                      08420000
084300     WRITE REPORT-LINE FROM RPT-JOB-STATE-LINE.                 08430000
084400     MOVE 'ACTIVE'    TO RPT-JS-LABEL.                           08440000
084500     MOVE JR-JOBS-ACTIVE TO RPT-JS-COUNT.                       08450000
084600     WRITE REPORT-LINE FROM RPT-JOB-STATE-LINE.                 08460000
084700     MOVE 'COMPLETED' TO RPT-JS-LABEL.                           08470000
084800     MOVE JR-JOBS-COMPLETED TO RPT-JS-COUNT.                    08480000
084900     WRITE REPORT-LINE FROM RPT-JOB-STATE-LINE.                 08490000
085000     MOVE 'FAILED'    TO RPT-JS-LABEL.                           08500000
085100     MOVE JR-JOBS-FAILED TO RPT-JS-COUNT.                       08510000
085200     WRITE REPORT-LINE FROM RPT-JOB-STATE-LINE.                 08520000
085300     MOVE 'DELAYED'   TO RPT-JS-LABEL.                           08530000
085400     MOVE JR-JOBS-DELAYED TO RPT-JS-COUNT.                      08540000
085500     WRITE REPORT-LINE FROM RPT-JOB-STATE-LINE.                 08550000
085600 820-EXIT.                                                      08560000
085700     EXIT.                                                      08570000
085800                                                                08580000
085900 830-PRINT-ORDER-SECTION.                                       08590000
086000     WRITE REPORT-LINE FROM RPT-ORDER-HDR.                      08600000
086100     MOVE OR-TOTAL-ORDERS TO RPT-O-TOTAL.                        08610000
086200     WRITE REPORT-LINE FROM RPT-ORDER-DETAIL1.                  08620000
086300     MOVE OR-TOTAL-REVENUE TO RPT-O-REVENUE.                    08630000
086400     WRITE REPORT-LINE FROM RPT-ORDER-DETAIL2.                  08640000
086500     MOVE OR-AVG-ORDER-VALUE TO RPT-O-AVG-VALUE.                08650000
086600     WRITE REPORT-LINE FROM RPT-ORDER-DETAIL3.                  08660000
086700     MOVE 'DRAFT'       TO RPT-OS-LABEL.                         08670000
086800     MOVE OR-ORDERS-DRAFT TO RPT-OS-COUNT.                      08680000
086900     WRITE REPORT-LINE FROM RPT-ORDER-STATUS-LINE.              08690000
087000     MOVE 'SUBMITTED'   TO RPT-OS-LABEL.                         08700000
087100     MOVE OR-ORDERS-SUBMITTED TO RPT-OS-COUNT.                  08710000
087200     WRITE REPORT-LINE FROM RPT-ORDER-STATUS-LINE.              08720000
087300     MOVE 'IN-PROGRESS' TO RPT-OS-LABEL.                         08730000
087400     MOVE OR-ORDERS-INPROG TO RPT-OS-COUNT.                     08740000
087500     WRITE REPORT-LINE FROM RPT-ORDER-STATUS-LINE.              08750000
087600     MOVE 'COMPLETED'   TO RPT-OS-LABEL.                         08760000
087700     MOVE OR-ORDERS-COMPLETED TO RPT-OS-COUNT.                  08770000
087800     WRITE REPORT-LINE FROM RPT-ORDER-STATUS-LINE.              08780000
087900     MOVE 'CANCELLED'   TO RPT-OS-LABEL.                         08790000
088000     MOVE OR-ORDERS-CANCELLED TO RPT-OS-COUNT.                  08800000
088100     WRITE REPORT-LINE FROM RPT-ORDER-STATUS-LINE.              08810000
088200     MOVE SPACES TO RPT-O-PROC-NA.                               08820000
088300     IF OR-PROC-TIME-IS-NA                                      08830000
088400         MOVE 0 TO RPT-O-PROC-TIME                               08840000
088500         MOVE 'N/A' TO RPT-O-PROC-NA                            08850000
088600     ELSE                                                        08860000
088700         MOVE OR-AVG-PROC-TIME TO RPT-O-PROC-TIME               08870000
088800     END-IF.                                                    08880000
088900     WRITE REPORT-LINE FROM RPT-ORDER-DETAIL4.                  08890000
089000 830-EXIT.                                                      08900000
089100     EXIT.                                                      08910000
089200                                                                08920000
089300 840-PRINT-USER-SECTION.                                        08930000
089400     WRITE REPORT-LINE FROM RPT-USER-HDR.                       08940000
089500     MOVE UR-ACTIVE-USERS TO RPT-U-ACTIVE.                       08950000
089600     WRITE REPORT-LINE FROM RPT-USER-DETAIL1.                   08960000
089700     MOVE UR-NEW-CUSTOMERS TO RPT-U-NEWCUST.                    08970000
089800     WRITE REPORT-LINE FROM RPT-USER-DETAIL2.                   08980000
089900     MOVE UR-ACTIVE-MANAGERS TO RPT-U-ACTMGR.                   08990000
090000     WRITE REPORT-LINE FROM RPT-USER-DETAIL3.                   09000000
090100     MOVE SPACES TO RPT-U-TOPMGR-NONE.                           09010000
090200     IF UR-TOP-MANAGER-ID = 0                                    09020000
090300         MOVE 0 TO RPT-U-TOPMGR                                  09030000
090400         MOVE 'NONE' TO RPT-U-TOPMGR-NONE                       09040000
090500     ELSE                                                       09050000
090600         MOVE UR-TOP-MANAGER-ID TO RPT-U-TOPMGR                 09060000
090700     END-IF.                                                    09070000
090800     MOVE UR-TOP-MGR-ORDERS  TO RPT-U-TOPMGR-ORD.               09080000
090900     MOVE UR-TOP-MGR-REVENUE TO RPT-U-TOPMGR-REV.               09090000
091000     WRITE REPORT-LINE FROM RPT-USER-DETAIL4.                   09100000
091100     MOVE SPACES TO RPT-U-TOPCUST-NONE.                          09110000
091200     IF UR-TOP-CUSTOMER-ID = 0                                   09120000
091300         MOVE 0 TO RPT-U-TOPCUST                                 09130000
091400         MOVE 'NONE' TO RPT-U-TOPCUST-NONE                      09140000
091500     ELSE                                                       09150000
091600         MOVE UR-TOP-CUSTOMER-ID TO RPT-U-TOPCUST               09160000
091700     END-IF.                                                    09170000
091800     WRITE REPORT-LINE FROM RPT-USER-DETAIL5.                   09180000
091900 840-EXIT.                                                      09190000
092000     EXIT.                                                      09200000
092100                                                                09210000
092200 850-PRINT-CONTROL-FOOTER.                                      09220000
092300     WRITE REPORT-LINE FROM FILLER-BLANK-LINE AFTER 2.          09230000
092400     MOVE WS-REQUESTS-PROCESSED TO RPT-F-REQUESTS.               09240000
092500     WRITE REPORT-LINE FROM RPT-FOOTER1.                        09250000
092600     MOVE WS-SECTIONS-PRODUCED TO RPT-F-SECTIONS.                09260000
092700     WRITE REPORT-LINE FROM RPT-FOOTER2.                        09270000
092800 850-EXIT.                                                      09280000
092900     EXIT.                                                      09290000
093000                                                                09300000
093100 890-PRINT-REJECT.                                              09310000
093200     MOVE RPT-ID    TO RPT-H-ID.                                09320000
093300     MOVE RPT-TITLE TO RPT-H-TITLE.                             09330000
093400     MOVE RPT-TYPE  TO RPT-H-TYPE.                              09340000
093500     WRITE REPORT-LINE FROM FILLER-BLANK-LINE AFTER 2.          09350000
093600     WRITE REPORT-LINE FROM RPT-HEADER2.                        09360000
093700     MOVE 'QUARTER VALUE OUTSIDE 1-4' TO RPT-ERR-REASON.        09370000
093800     WRITE REPORT-LINE FROM RPT-ERROR-LINE.                     09380000
093900 890-EXIT.                                                      09390000
094000     EXIT.                                                      09400000
094100                                                                09410000
094200***************************************************************09420000
094300*    OPEN / CLOSE / READ FOR THE DRIVING FILES                  09430000
094400***************************************************************09440000
094500 700-OPEN-FILES.                                                09450000
094600     OPEN INPUT  REQUEST-FILE.                                  09460000
094700     OPEN OUTPUT JOB-RESULTS-FILE.                               09470000
094800     OPEN OUTPUT ORDER-RESULTS-FILE.                             09480000
094900     OPEN OUTPUT USER-RESULTS-FILE.                              09490000
095000     OPEN OUTPUT REPORT-PRINT-FILE.                              09500000
095100     IF WS-REQUEST-STATUS NOT = '00'                            09510000
095200         DISPLAY 'ERROR OPENING REQUEST FILE. RC:'               09520000
095300                 WS-REQUEST-STATUS                              09530000
095400         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'        09540000
095500         MOVE 16 TO RETURN-CODE                                  09550000
095600         MOVE 'Y' TO WS-REQUEST-EOF                             09560000
095700     END-IF.                                                    09570000
095800 700-EXIT.                                                      09580000
095900     EXIT.                                                      09590000
096000                                                                09600000
096100 710-READ-REQUEST.                                              09610000
096200     READ REQUEST-FILE                                          09620000
096300       AT END MOVE 'Y' TO WS-REQUEST-EOF.                        09630000
096400                                                                09640000
096500 790-CLOSE-FILES.                                                09650000
096600     CLOSE REQUEST-FILE.                                        09660000
096700     CLOSE JOB-RESULTS-FILE.                                     09670000
096800     CLOSE ORDER-RESULTS-FILE.                                   09680000
096900     CLOSE USER-RESULTS-FILE.                                    09690000
097000     CLOSE REPORT-PRINT-FILE.                                    09700000
097100 790-EXIT.                                                      09710000
097200     EXIT.                                                      09720000
