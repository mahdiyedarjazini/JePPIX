000100***************************************************************00010000
000200*    COPY      RPTREQC                                         00020000
000300*    RECORD... REPORT REQUEST - QUARTERLY STATISTICS BATCH     00030000
000400*                                                               00040000
000500*    10/03/19 JMP  ORIGINAL COPYBOOK FOR QTR STAT PROJECT       00050000
000600*    04/11/22 RDK  ADDED RPT-YEAR-TO/RPT-QTR-TO FOR RANGE RQSTS 00060000
000700***************************************************************00070000
000800 01  REPORT-REQUEST-REC.                                        00080000
000900     05  RPT-ID                  PIC 9(05).                     00090000
001000     05  RPT-TITLE               PIC X(30).                     00100000
001100     05  RPT-TYPE                PIC X(08).                     00110000
001200         88  RPT-TYPE-JOB        VALUE 'JOB     '.               00120000
001300         88  RPT-TYPE-ORDER      VALUE 'ORDER   '.               00130000
001400         88  RPT-TYPE-USER       VALUE 'USER    '.               00140000
001500         88  RPT-TYPE-COMBINED   VALUE 'COMBINED'.               00150000
001600     05  RPT-QTR-FROM            PIC 9(01).                     00160000
001700     05  RPT-YEAR-FROM           PIC 9(04).                     00170000
001800     05  RPT-QTR-TO              PIC 9(01).                     00180000
001900     05  RPT-YEAR-TO             PIC 9(04).                     00190000
