000100***************************************************************00010000
000200*    COPY      SVCRECC                                         00020000
000300*    RECORD... SERVICE CATALOGUE - CURRENT UNIT PRICE BY SVC   00030000
000400*    ALSO CARRIES THE IN-MEMORY SVC-TABLE THIS CATALOGUE IS     00040000
000500*    LOADED INTO ONCE AT OPEN TIME (SEE 710-LOAD-SVC-TABLE).    00050000
000600*                                                               00060000
000700*    10/03/19 JMP  ORIGINAL COPYBOOK FOR QTR STAT PROJECT       00070000
000800*    04/11/22 RDK  ADDED SVC-TABLE, DROPPED THE DB2 SVC CURSOR  00080000
000900***************************************************************00090000
001000 01  SERVICE-MASTER-REC.                                        00100000
001100     05  SVC-ID                  PIC 9(05).                     00110000
001200     05  SVC-NAME                PIC X(30).                     00120000
001300     05  SVC-PRICE               PIC S9(08)V9(02).               00130000
001400     05  FILLER                  PIC X(06).                     00140000
001500*                                                               00150000
001600 01  SVC-TABLE-AREA.                                            00160000
001700     05  SVC-TABLE-COUNT         PIC 9(04) COMP.                00170000
001800     05  SVC-TABLE-ENTRY    OCCURS 0 TO 2000 TIMES               00180000
001900                            DEPENDING ON SVC-TABLE-COUNT         00190000
002000                            INDEXED BY SVC-TX.                   00200000
002100         10  SVT-ID              PIC 9(05).                     00210000
002200         10  SVT-PRICE           PIC S9(08)V9(02).               00220000
