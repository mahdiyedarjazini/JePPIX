000100***************************************************************00010000
000200*    COPY      USRRECC                                         00020000
000300*    RECORD... PLATFORM USER - FLATTENS CUSTOMER/MANAGER PROFILE00030000
000400*              TABLES ONE-TO-ONE WITH THE USER BY ROLE          00040000
000500*                                                               00050000
000600*    10/03/19 JMP  ORIGINAL COPYBOOK FOR QTR STAT PROJECT       00060000
000700***************************************************************00070000
000800 01  USER-MASTER-REC.                                           00080000
000900     05  USR-ID                  PIC 9(05).                     00090000
001000     05  USR-NAME                PIC X(20).                     00100000
001100     05  USR-ROLE                PIC X(08).                     00110000
001200         88  USR-ROLE-CUSTOMER   VALUE 'CUSTOMER'.               00120000
001300         88  USR-ROLE-MANAGER    VALUE 'MANAGER '.               00130000
001400         88  USR-ROLE-OTHER      VALUE 'OTHER   '.               00140000
001500     05  USR-DATE-JOINED         PIC 9(08).                     00150000
001600     05  USR-LAST-LOGIN          PIC 9(08).                     00160000
001700     05  FILLER                  PIC X(01).                     00170000
