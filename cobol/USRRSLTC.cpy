000100***************************************************************00010000
000200*    COPY      USRRSLTC                                        00020000
000300*    RECORD... USER ACTIVITY RESULT - ONE PER USER/COMBINED    00030000
000400*              REQUEST                                          00040000
000500*                                                               00050000
000600*    10/03/19 JMP  ORIGINAL COPYBOOK FOR QTR STAT PROJECT       00060000
000700***************************************************************00070000
000800 01  USER-RESULT-REC.                                           00080000
000900     05  UR-REPORT-ID            PIC 9(05).                     00090000
001000     05  UR-ACTIVE-USERS         PIC 9(07).                     00100000
001100     05  UR-NEW-CUSTOMERS        PIC 9(07).                     00110000
001200     05  UR-ACTIVE-MANAGERS      PIC 9(07).                     00120000
001300     05  UR-TOP-MANAGER-ID       PIC 9(05).                     00130000
001400     05  UR-TOP-CUSTOMER-ID      PIC 9(05).                     00140000
001500     05  UR-TOP-MGR-ORDERS       PIC 9(07).                     00150000
001600     05  UR-TOP-MGR-REVENUE      PIC S9(10)V9(02).               00160000
001700     05  FILLER                  PIC X(06).                     00170000
